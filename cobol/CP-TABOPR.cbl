000100******************************************************************
000200*    CP-TABOPR                                                  *
000300*    TABLA DE ALIAS DE OPERADOR -> OPERADOR CANONICO.           *
000400*    EL TEXTO CRUDO SE PASA EN MINUSCULA, RECORTADO, CON LOS    *
000500*    ESPACIOS INTERNOS CAMBIADOS POR GUION BAJO, ANTES DE       *
000600*    BUSCAR EN ESTA TABLA (VER PGMOPEVL PARRAFO 1000).          *
000700*    CARGADA POR VALUE/REDEFINES (SIN ACCESO A ARCHIVO NI DB2). *
000800******************************************************************
000900       01  WS-TABLA-OPERADORES-INIC.
001000*        GRUPO ==
001100           05  FILLER.
001200               10  FILLER  PIC X(25)  VALUE 'equals'.
001300               10  FILLER  PIC X(12)  VALUE '=='.
001400           05  FILLER.
001500               10  FILLER  PIC X(25)  VALUE 'equal'.
001600               10  FILLER  PIC X(12)  VALUE '=='.
001700           05  FILLER.
001800               10  FILLER  PIC X(25)  VALUE 'is'.
001900               10  FILLER  PIC X(12)  VALUE '=='.
002000           05  FILLER.
002100               10  FILLER  PIC X(25)  VALUE 'is_equal_to'.
002200               10  FILLER  PIC X(12)  VALUE '=='.
002300           05  FILLER.
002400               10  FILLER  PIC X(25)  VALUE 'equal_to'.
002500               10  FILLER  PIC X(12)  VALUE '=='.
002600           05  FILLER.
002700               10  FILLER  PIC X(25)  VALUE 'eq'.
002800               10  FILLER  PIC X(12)  VALUE '=='.
002900           05  FILLER.
003000               10  FILLER  PIC X(25)  VALUE '=='.
003100               10  FILLER  PIC X(12)  VALUE '=='.
003200*        GRUPO !=
003300           05  FILLER.
003400               10  FILLER  PIC X(25)  VALUE 'not_equal'.
003500               10  FILLER  PIC X(12)  VALUE '!='.
003600           05  FILLER.
003700               10  FILLER  PIC X(25)  VALUE 'not_equals'.
003800               10  FILLER  PIC X(12)  VALUE '!='.
003900           05  FILLER.
004000               10  FILLER  PIC X(25)  VALUE 'is_not'.
004100               10  FILLER  PIC X(12)  VALUE '!='.
004200           05  FILLER.
004300               10  FILLER  PIC X(25)  VALUE 'not_equal_to'.
004400               10  FILLER  PIC X(12)  VALUE '!='.
004500           05  FILLER.
004600               10  FILLER  PIC X(25)  VALUE 'ne'.
004700               10  FILLER  PIC X(12)  VALUE '!='.
004800           05  FILLER.
004900               10  FILLER  PIC X(25)  VALUE 'neq'.
005000               10  FILLER  PIC X(12)  VALUE '!='.
005100           05  FILLER.
005200               10  FILLER  PIC X(25)  VALUE '!='.
005300               10  FILLER  PIC X(12)  VALUE '!='.
005400*        GRUPO >
005500           05  FILLER.
005600               10  FILLER  PIC X(25)  VALUE 'greater_than'.
005700               10  FILLER  PIC X(12)  VALUE '>'.
005800           05  FILLER.
005900               10  FILLER  PIC X(25)  VALUE 'greater'.
006000               10  FILLER  PIC X(12)  VALUE '>'.
006100           05  FILLER.
006200               10  FILLER  PIC X(25)  VALUE 'gt'.
006300               10  FILLER  PIC X(12)  VALUE '>'.
006400           05  FILLER.
006500               10  FILLER  PIC X(25)  VALUE 'more_than'.
006600               10  FILLER  PIC X(12)  VALUE '>'.
006700           05  FILLER.
006800               10  FILLER  PIC X(25)  VALUE 'above'.
006900               10  FILLER  PIC X(12)  VALUE '>'.
007000           05  FILLER.
007100               10  FILLER  PIC X(25)  VALUE '>'.
007200               10  FILLER  PIC X(12)  VALUE '>'.
007300*        GRUPO <
007400           05  FILLER.
007500               10  FILLER  PIC X(25)  VALUE 'less_than'.
007600               10  FILLER  PIC X(12)  VALUE '<'.
007700           05  FILLER.
007800               10  FILLER  PIC X(25)  VALUE 'less'.
007900               10  FILLER  PIC X(12)  VALUE '<'.
008000           05  FILLER.
008100               10  FILLER  PIC X(25)  VALUE 'lt'.
008200               10  FILLER  PIC X(12)  VALUE '<'.
008300           05  FILLER.
008400               10  FILLER  PIC X(25)  VALUE 'below'.
008500               10  FILLER  PIC X(12)  VALUE '<'.
008600           05  FILLER.
008700               10  FILLER  PIC X(25)  VALUE 'under'.
008800               10  FILLER  PIC X(12)  VALUE '<'.
008900           05  FILLER.
009000               10  FILLER  PIC X(25)  VALUE '<'.
009100               10  FILLER  PIC X(12)  VALUE '<'.
009200*        GRUPO >=
009300           05  FILLER.
009400               10  FILLER  PIC X(25)  VALUE 'greater_than_or_equal'.
009500               10  FILLER  PIC X(12)  VALUE '>='.
009600           05  FILLER.
009700               10  FILLER  PIC X(25)  VALUE 'greater_than_or_equal_to'.
009800               10  FILLER  PIC X(12)  VALUE '>='.
009900           05  FILLER.
010000               10  FILLER  PIC X(25)  VALUE 'gte'.
010100               10  FILLER  PIC X(12)  VALUE '>='.
010200           05  FILLER.
010300               10  FILLER  PIC X(25)  VALUE 'ge'.
010400               10  FILLER  PIC X(12)  VALUE '>='.
010500           05  FILLER.
010600               10  FILLER  PIC X(25)  VALUE 'at_least'.
010700               10  FILLER  PIC X(12)  VALUE '>='.
010800           05  FILLER.
010900               10  FILLER  PIC X(25)  VALUE 'minimum'.
011000               10  FILLER  PIC X(12)  VALUE '>='.
011100           05  FILLER.
011200               10  FILLER  PIC X(25)  VALUE '>='.
011300               10  FILLER  PIC X(12)  VALUE '>='.
011400*        GRUPO <=
011500           05  FILLER.
011600               10  FILLER  PIC X(25)  VALUE 'less_than_or_equal'.
011700               10  FILLER  PIC X(12)  VALUE '<='.
011800           05  FILLER.
011900               10  FILLER  PIC X(25)  VALUE 'less_than_or_equal_to'.
012000               10  FILLER  PIC X(12)  VALUE '<='.
012100           05  FILLER.
012200               10  FILLER  PIC X(25)  VALUE 'lte'.
012300               10  FILLER  PIC X(12)  VALUE '<='.
012400           05  FILLER.
012500               10  FILLER  PIC X(25)  VALUE 'le'.
012600               10  FILLER  PIC X(12)  VALUE '<='.
012700           05  FILLER.
012800               10  FILLER  PIC X(25)  VALUE 'at_most'.
012900               10  FILLER  PIC X(12)  VALUE '<='.
013000           05  FILLER.
013100               10  FILLER  PIC X(25)  VALUE 'maximum'.
013200               10  FILLER  PIC X(12)  VALUE '<='.
013300           05  FILLER.
013400               10  FILLER  PIC X(25)  VALUE '<='.
013500               10  FILLER  PIC X(12)  VALUE '<='.
013600*        GRUPO IN
013700           05  FILLER.
013800               10  FILLER  PIC X(25)  VALUE 'within'.
013900               10  FILLER  PIC X(12)  VALUE 'in'.
014000           05  FILLER.
014100               10  FILLER  PIC X(25)  VALUE 'one_of'.
014200               10  FILLER  PIC X(12)  VALUE 'in'.
014300           05  FILLER.
014400               10  FILLER  PIC X(25)  VALUE 'any_of'.
014500               10  FILLER  PIC X(12)  VALUE 'in'.
014600           05  FILLER.
014700               10  FILLER  PIC X(25)  VALUE 'in'.
014800               10  FILLER  PIC X(12)  VALUE 'in'.
014900*        GRUPO NOT_IN
015000           05  FILLER.
015100               10  FILLER  PIC X(25)  VALUE 'not_within'.
015200               10  FILLER  PIC X(12)  VALUE 'not_in'.
015300           05  FILLER.
015400               10  FILLER  PIC X(25)  VALUE 'none_of'.
015500               10  FILLER  PIC X(12)  VALUE 'not_in'.
015600           05  FILLER.
015700               10  FILLER  PIC X(25)  VALUE 'not_in'.
015800               10  FILLER  PIC X(12)  VALUE 'not_in'.
015900*        GRUPO CONTAINS
016000           05  FILLER.
016100               10  FILLER  PIC X(25)  VALUE 'includes'.
016200               10  FILLER  PIC X(12)  VALUE 'contains'.
016300           05  FILLER.
016400               10  FILLER  PIC X(25)  VALUE 'has'.
016500               10  FILLER  PIC X(12)  VALUE 'contains'.
016600           05  FILLER.
016700               10  FILLER  PIC X(25)  VALUE 'contains'.
016800               10  FILLER  PIC X(12)  VALUE 'contains'.
016900*        GRUPO NOT_CONTAINS
017000           05  FILLER.
017100               10  FILLER  PIC X(25)  VALUE 'does_not_contain'.
017200               10  FILLER  PIC X(12)  VALUE 'not_contains'.
017300           05  FILLER.
017400               10  FILLER  PIC X(25)  VALUE 'excludes'.
017500               10  FILLER  PIC X(12)  VALUE 'not_contains'.
017600           05  FILLER.
017700               10  FILLER  PIC X(25)  VALUE 'not_contains'.
017800               10  FILLER  PIC X(12)  VALUE 'not_contains'.
017900*        GRUPO CONTAINS_ANY (SIN ALIAS)
018000           05  FILLER.
018100               10  FILLER  PIC X(25)  VALUE 'contains_any'.
018200               10  FILLER  PIC X(12)  VALUE 'contains_any'.
018300*        GRUPO STARTS_WITH
018400           05  FILLER.
018500               10  FILLER  PIC X(25)  VALUE 'begins_with'.
018600               10  FILLER  PIC X(12)  VALUE 'starts_with'.
018700           05  FILLER.
018800               10  FILLER  PIC X(25)  VALUE 'startswith'.
018900               10  FILLER  PIC X(12)  VALUE 'starts_with'.
019000           05  FILLER.
019100               10  FILLER  PIC X(25)  VALUE 'starts_with'.
019200               10  FILLER  PIC X(12)  VALUE 'starts_with'.
019300*        GRUPO ENDS_WITH
019400           05  FILLER.
019500               10  FILLER  PIC X(25)  VALUE 'endswith'.
019600               10  FILLER  PIC X(12)  VALUE 'ends_with'.
019700           05  FILLER.
019800               10  FILLER  PIC X(25)  VALUE 'ends_with'.
019900               10  FILLER  PIC X(12)  VALUE 'ends_with'.
020000*        GRUPO EXISTS
020100           05  FILLER.
020200               10  FILLER  PIC X(25)  VALUE 'is_present'.
020300               10  FILLER  PIC X(12)  VALUE 'exists'.
020400           05  FILLER.
020500               10  FILLER  PIC X(25)  VALUE 'has_value'.
020600               10  FILLER  PIC X(12)  VALUE 'exists'.
020700           05  FILLER.
020800               10  FILLER  PIC X(25)  VALUE 'exists'.
020900               10  FILLER  PIC X(12)  VALUE 'exists'.
021000*        GRUPO NOT_EXISTS
021100           05  FILLER.
021200               10  FILLER  PIC X(25)  VALUE 'is_absent'.
021300               10  FILLER  PIC X(12)  VALUE 'not_exists'.
021400           05  FILLER.
021500               10  FILLER  PIC X(25)  VALUE 'no_value'.
021600               10  FILLER  PIC X(12)  VALUE 'not_exists'.
021700           05  FILLER.
021800               10  FILLER  PIC X(25)  VALUE 'not_exists'.
021900               10  FILLER  PIC X(12)  VALUE 'not_exists'.
022000*        GRUPO IS_EMPTY
022100           05  FILLER.
022200               10  FILLER  PIC X(25)  VALUE 'empty'.
022300               10  FILLER  PIC X(12)  VALUE 'is_empty'.
022400           05  FILLER.
022500               10  FILLER  PIC X(25)  VALUE 'is_empty'.
022600               10  FILLER  PIC X(12)  VALUE 'is_empty'.
022700*        GRUPO IS_NOT_EMPTY
022800           05  FILLER.
022900               10  FILLER  PIC X(25)  VALUE 'not_empty'.
023000               10  FILLER  PIC X(12)  VALUE 'is_not_empty'.
023100           05  FILLER.
023200               10  FILLER  PIC X(25)  VALUE 'has_content'.
023300               10  FILLER  PIC X(12)  VALUE 'is_not_empty'.
023400           05  FILLER.
023500               10  FILLER  PIC X(25)  VALUE 'is_not_empty'.
023600               10  FILLER  PIC X(12)  VALUE 'is_not_empty'.
023700
023800       01  WS-TABLA-OPERADORES REDEFINES WS-TABLA-OPERADORES-INIC.
023900           05  WS-OPR-ENTRADA OCCURS 70 TIMES
024000                              INDEXED BY WS-OPR-IDX.
024100               10  WS-OPR-ALIAS        PIC X(25).
024200               10  WS-OPR-CANONICO     PIC X(12).
