000100******************************************************************
000200*    CP-REGUSR                                                  *
000300*    LAYOUT REGISTRO DE ATRIBUTO DE USUARIO (ARCHIVO USUARIOS)  *
000400*    UN REGISTRO POR PAR ATRIBUTO/VALOR; LOS REGISTROS DE UN    *
000500*    MISMO USUARIO VIAJAN CONTIGUOS, AGRUPADOS POR UR-USER-ID.  *
000600*    LARGO FISICO = 80 BYTES (78 DE DATOS + 2 DE RESERVA)       *
000700******************************************************************
000800       01  UR-REGISTRO-USUARIO.
000900*        IDENTIFICADOR DEL USUARIO (AGRUPA LOS ATRIBUTOS)
001000           03  UR-USER-ID              PIC X(08).
001100*        NOMBRE DE ATRIBUTO; PUEDE LLEVAR NOTACION CON PUNTO
001200*        PARA ANIDAMIENTO (EJ. ADDRESS.CITY)
001300           03  UR-ATTR-NAME            PIC X(30).
001400*        VALOR CRUDO DEL ATRIBUTO EN TEXTO; BLANCO = NULO/AUSENTE
001500           03  UR-ATTR-VALUE           PIC X(40).
001600*        RESERVADO PARA USO FUTURO
001700           03  FILLER                  PIC X(02)    VALUE SPACES.
