000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PGMOPEVL.
000300       AUTHOR. R. TORALES.
000400       INSTALLATION. BANCO DE LA PROVINCIA - GERENCIA DE SISTEMAS.
000500       DATE-WRITTEN. 11/11/1989.
000600       DATE-COMPILED.
000700       SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DE SISTEMAS.
000800
000900******************************************************************
001000*    PGMOPEVL                                                   *
001100*    RUTINA DE SERVICIO: NORMALIZA EL OPERADOR DE UNA CONDICION *
001200*    DE POLITICA Y EVALUA ESA CONDICION CONTRA EL ATRIBUTO DE   *
001300*    UN USUARIO.  DEVUELVE PASS/FAIL Y, SI CORRESPONDE, UN      *
001400*    CODIGO DE ERROR (UNKNOWN-OPERATOR / TYPE-MISMATCH).        *
001500*    LLAMADA UNA VEZ POR CADA CONDICION HOJA DESDE PGMPOLEV      *
001600*    (PARRAFO 4000).  LA COMBINACION ALL/ANY DE LA POLITICA Y   *
001700*    LA NEGACION POR CONDICION SE RESUELVEN AQUI; LA COMBINA-   *
001800*    CION DE TODAS LAS CONDICIONES DE LA POLITICA QUEDA A       *
001900*    CARGO DEL LLAMADOR.                                        *
002000*                                                                *
002100*    HISTORIAL DE CAMBIOS
002200*    -------------------
002300*    11/11/89 RT  0000  VERSION ORIGINAL - OPERADORES DE    CHG0000 
002400*                       IGUALDAD Y ORDEN SOLAMENTE.
002500*    02/04/90 RT  0033  AGREGA IN / NOT_IN.                 CHG0033 
002600*    19/09/91 MGL 0078  AGREGA CONTAINS / NOT_CONTAINS Y    CHG0078 
002700*                       STARTS_WITH / ENDS_WITH.
002800*    30/01/93 MGL 0091  AGREGA EXISTS / NOT_EXISTS E        CHG0091 
002900*                       IS_EMPTY / IS_NOT_EMPTY.
003000*    15/06/95 SGO 0115  AGREGA CONTAINS_ANY (LISTA CONTRA LISTA).
003100*    08/02/97 SGO 0132  COMPARACION DE FECHAS AAAA-MM-DD Y  CHG0132 
003200*                       AAAA-MM-DDTHH:MM:SS EN OPERADORES DE
003300*                       ORDEN, ANTES DE PROBAR COMO NUMERICO.
003400*    11/09/98 SGO 0150  REVISION FECHA DE SISTEMA Y2K - LA  CHG0150 
003500*                       VALIDACION DE FECHA USA 4 DIGITOS DE
003600*                       ANIO; SIN IMPACTO ADICIONAL.
003700*    23/02/99 CFA 0151  LA NEGACION POR CONDICION (PR-NEGATE)
003800*                       NO INVIERTE LOS ERRORES ABNORMALES.
003900*    17/07/01 CFA 0177  OPERADOR VACIO CON VALOR ESPERADO   CHG0177 
004000*                       PRESENTE TOMA POR DEFECTO '=='.
004100*    05/05/04 APD 0204  PASA INDICES Y CONTADORES A COMP.   CHG0204 
004200******************************************************************
004300
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600
004700       SPECIAL-NAMES.
004800           CLASS CLASE-DIGITO IS "0" THRU "9".
004900
005000       INPUT-OUTPUT SECTION.
005100       FILE-CONTROL.
005200
005300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005400       DATA DIVISION.
005500       FILE SECTION.
005600
005700       WORKING-STORAGE SECTION.
005800*=======================*
005900
006000*----------- TABLA DE ALIAS DE OPERADOR -------------------------
006100           COPY CP-TABOPR.
006200
006300*----------- NORMALIZACION DEL OPERADOR --------------------------
006400       77  WS-OPR-NORMALIZADO          PIC X(25)   VALUE SPACES.
006450       01  WS-OPR-NORMALIZADO-TAB REDEFINES WS-OPR-NORMALIZADO.
006460           05  WS-OPR-NORMALIZADO-CAR  PIC X(01)  OCCURS 25 TIMES.
006500       77  WS-LONG-OPR                 PIC 9(02)   COMP VALUE ZEROS.
006600       77  WS-SW-OPR-HALLADO           PIC X(01)   VALUE 'N'.
006700           88  WS-OPR-HALLADO                       VALUE 'S'.
006800
006900*----------- LARGOS DE TEXTO (RUTINA GENERICA 1900) -------------
007000       77  WS-CAMPO-GENERICO           PIC X(40)   VALUE SPACES.
007100       01  WS-CAMPO-GENERICO-TAB REDEFINES WS-CAMPO-GENERICO.
007200           05  WS-CAMPO-GENERICO-CAR   PIC X(01)   OCCURS 40 TIMES.
007300       77  WS-LONG-GENERICO             PIC 9(02)  COMP VALUE ZEROS.
007400       77  WS-LONG-A                    PIC 9(02)  COMP VALUE ZEROS.
007500       77  WS-LONG-E                    PIC 9(02)  COMP VALUE ZEROS.
007600       77  WS-IDX-CAR                   PIC 9(02)  COMP VALUE ZEROS.
007700
007800*----------- VALIDACION DE FECHA (AAAA-MM-DD[THH:MM:SS]) --------
007900       77  WS-CAMPO-FECHA               PIC X(40)  VALUE SPACES.
008000       01  WS-CAMPO-FECHA-TAB REDEFINES WS-CAMPO-FECHA.
008100           05  WS-CAMPO-FECHA-CAR       PIC X(01)  OCCURS 40 TIMES.
008200       77  WS-SW-FECHA-OK               PIC X(01)  VALUE 'N'.
008300           88  WS-ES-FECHA-VALIDA                   VALUE 'S'.
008400       77  WS-A-ES-FECHA                PIC X(01)  VALUE 'N'.
008500           88  WS-A-ES-FECHA-SI                     VALUE 'S'.
008600       77  WS-E-ES-FECHA                PIC X(01)  VALUE 'N'.
008700           88  WS-E-ES-FECHA-SI                     VALUE 'S'.
008800
008900*----------- PARAMETROS PARA CALL A PGMNUMPR ---------------------
009000       01  WS-PARAM-NUM-A.
009100           03  WS-PNA-TEXTO             PIC X(40).
009200           03  WS-PNA-ES-VALIDO         PIC X(01).
009300           03  WS-PNA-VALOR             PIC S9(11)V9(0004) COMP-3.
009400           03  FILLER                   PIC X(05).
009500
009600       01  WS-PARAM-NUM-E.
009700           03  WS-PNE-TEXTO             PIC X(40).
009800           03  WS-PNE-ES-VALIDO         PIC X(01).
009900           03  WS-PNE-VALOR             PIC S9(11)V9(0004) COMP-3.
010000           03  FILLER                   PIC X(05).
010100
010200       77  WS-NOMBRE-RUTINA-NUM         PIC X(08)  VALUE 'PGMNUMPR'.
010300
010400*----------- LISTAS (IN / NOT_IN / CONTAINS_ANY) -----------------
010500       01  WS-LISTA-ESPERADA.
010600           05  WS-LISTA-ESP-ITEM        PIC X(40)  OCCURS 10 TIMES.
010650           05  FILLER                   PIC X(10).
010700       77  WS-CANT-LISTA-ESP            PIC 9(02)  COMP VALUE ZEROS.
010800
010900       01  WS-LISTA-ACTUAL.
011000           05  WS-LISTA-ACT-ITEM        PIC X(40)  OCCURS 10 TIMES.
011050           05  FILLER                   PIC X(10).
011100       77  WS-CANT-LISTA-ACT            PIC 9(02)  COMP VALUE ZEROS.
011200
011300       77  WS-IDX-LISTA                 PIC 9(02)  COMP VALUE ZEROS.
011400       77  WS-IDX-LISTA2                PIC 9(02)  COMP VALUE ZEROS.
011500       77  WS-CANT-SEPARADORES          PIC 9(02)  COMP VALUE ZEROS.
011600
011700*----------- RESULTADOS INTERMEDIOS ------------------------------
011800       77  WS-SW-RESULTADO              PIC X(01)  VALUE 'N'.
011900           88  WS-RESULTADO-VERDADERO               VALUE 'S'.
012000           88  WS-RESULTADO-FALSO                   VALUE 'N'.
012100       77  WS-SW-COINCIDE               PIC X(01)  VALUE 'N'.
012200           88  WS-HAY-COINCIDENCIA                  VALUE 'S'.
012300       77  WS-SW-SUBCADENA               PIC X(01) VALUE 'N'.
012400           88  WS-HAY-SUBCADENA                     VALUE 'S'.
012500       77  WS-CONTADOR-INSPECT           PIC 9(04) COMP VALUE ZEROS.
012600       77  WS-SW-FALSY                   PIC X(01) VALUE 'N'.
012700           88  WS-VALOR-FALSY                       VALUE 'S'.
012800       77  WS-VALOR-ESP-MAYUS            PIC X(40)  VALUE SPACES.
012900
013000*--------------------------------------------------------------
013100       LINKAGE SECTION.
013200*================*
013300       01  LK-PARAMETRO-EVAL.
013400*        'S' = EL USUARIO TIENE EL ATRIBUTO; 'N' = AUSENTE/NULO
013500           03  LK-EVL-ATRIB-PRESENTE    PIC X(01).
013600*        L=LOGICO  E=ENTERO  D=DECIMAL  C=CADENA
013700           03  LK-EVL-ATRIB-TIPO        PIC X(01).
013800           03  LK-EVL-ATRIB-TEXTO       PIC X(40).
013900           03  LK-EVL-ATRIB-NUMERICO    PIC S9(11)V9(0004) COMP-3.
014000           03  LK-EVL-OPERADOR-CRUDO    PIC X(25).
014100           03  LK-EVL-VALOR-ESPERADO    PIC X(40).
014200*        'Y' = INVERTIR EL RESULTADO; OTRO = NO INVERTIR
014300           03  LK-EVL-NEGAR             PIC X(01).
014400           03  LK-EVL-OPERADOR-NORM     PIC X(12).
014500           03  LK-EVL-RESULTADO         PIC X(04).
014600           03  LK-EVL-ERROR             PIC X(20).
014700           03  FILLER                   PIC X(05).
014800
014900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015000       PROCEDURE DIVISION USING LK-PARAMETRO-EVAL.
015100
015200       MAIN-PROGRAM-I.
015300
015400           MOVE SPACES TO LK-EVL-ERROR.
015500           MOVE 'FAIL' TO LK-EVL-RESULTADO.
015600
015700           MOVE LK-EVL-ATRIB-TEXTO TO WS-CAMPO-GENERICO.
015800           PERFORM 1900-CALCULAR-LARGO-I THRU 1900-CALCULAR-LARGO-F.
015900           MOVE WS-LONG-GENERICO TO WS-LONG-A.
016000
016100           MOVE LK-EVL-VALOR-ESPERADO TO WS-CAMPO-GENERICO.
016200           PERFORM 1900-CALCULAR-LARGO-I THRU 1900-CALCULAR-LARGO-F.
016300           MOVE WS-LONG-GENERICO TO WS-LONG-E.
016400
016500           PERFORM 1000-NORMALIZAR-OPERADOR-I
016600              THRU 1000-NORMALIZAR-OPERADOR-F.
016700
016800           IF LK-EVL-ERROR = SPACES
016900              PERFORM 2000-EVALUAR-CONDICION-I
017000                 THRU 2000-EVALUAR-CONDICION-F
017100           END-IF.
017200
017300           PERFORM 3000-APLICAR-NEGACION-I THRU 3000-APLICAR-NEGACION-F.
017400
017500           PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
017600
017700       MAIN-PROGRAM-F. GOBACK.
017800
017900*----  LARGO UTIL DE WS-CAMPO-GENERICO (SIN BLANCOS A LA DER) ---
018000       1900-CALCULAR-LARGO-I.
018100
018200           MOVE ZEROS TO WS-LONG-GENERICO.
018300           PERFORM 1950-BUSCAR-LARGO-I THRU 1950-BUSCAR-LARGO-F
018400              VARYING WS-IDX-CAR FROM 40 BY -1
018500                 UNTIL WS-IDX-CAR < 1
018600                    OR WS-LONG-GENERICO > ZEROS.
018700
018800       1900-CALCULAR-LARGO-F. EXIT.
018900
019000*----  CUERPO DEL BARRIDO DE 1900 -------------------------------
019100       1950-BUSCAR-LARGO-I.
019200
019300           IF WS-CAMPO-GENERICO-CAR(WS-IDX-CAR) NOT = SPACE
019400              MOVE WS-IDX-CAR TO WS-LONG-GENERICO
019500           END-IF.
019600
019700       1950-BUSCAR-LARGO-F. EXIT.
019800
019900*----  NORMALIZA EL OPERADOR CRUDO Y LO BUSCA EN CP-TABOPR ------
020000       1000-NORMALIZAR-OPERADOR-I.
020100
020200           IF LK-EVL-OPERADOR-CRUDO = SPACES AND WS-LONG-E > ZEROS
020300              MOVE '=='        TO LK-EVL-OPERADOR-NORM
020400           ELSE
020500              MOVE LK-EVL-OPERADOR-CRUDO TO WS-CAMPO-GENERICO
020600              PERFORM 1900-CALCULAR-LARGO-I THRU 1900-CALCULAR-LARGO-F
020700              MOVE WS-LONG-GENERICO TO WS-LONG-OPR
020800
020900              MOVE SPACES TO WS-OPR-NORMALIZADO
021000              IF WS-LONG-OPR > ZEROS
021100                 MOVE WS-CAMPO-GENERICO(1 : WS-LONG-OPR)
021200                                        TO WS-OPR-NORMALIZADO
021300                 INSPECT WS-OPR-NORMALIZADO
021400                    CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
021500                            TO 'abcdefghijklmnopqrstuvwxyz'
021600                 INSPECT WS-OPR-NORMALIZADO(1 : WS-LONG-OPR)
021700                    CONVERTING SPACE TO '_'
021800              END-IF
021900
022000              MOVE 'N' TO WS-SW-OPR-HALLADO
022100              SET WS-OPR-IDX TO 1
022200              SEARCH WS-OPR-ENTRADA
022300                 AT END
022400                    MOVE 'N' TO WS-SW-OPR-HALLADO
022500                 WHEN WS-OPR-ALIAS(WS-OPR-IDX) = WS-OPR-NORMALIZADO
022600                    MOVE 'S' TO WS-SW-OPR-HALLADO
022700                    MOVE WS-OPR-CANONICO(WS-OPR-IDX)
022800                                        TO LK-EVL-OPERADOR-NORM
022900              END-SEARCH
023000
023100              IF NOT WS-OPR-HALLADO
023200                 MOVE 'UNKNOWN-OPERATOR' TO LK-EVL-ERROR
023300                 MOVE 'FAIL'             TO LK-EVL-RESULTADO
023400              END-IF
023500           END-IF.
023600
023700       1000-NORMALIZAR-OPERADOR-F. EXIT.
023800
023900*----  DESPACHA SEGUN EL OPERADOR CANONICO -----------------------
024000       2000-EVALUAR-CONDICION-I.
024100
024200           EVALUATE LK-EVL-OPERADOR-NORM
024300              WHEN '=='
024400              WHEN '!='
024500                 PERFORM 2100-EVAL-IGUALDAD-I THRU 2100-EVAL-IGUALDAD-F
024600              WHEN '>'
024700              WHEN '<'
024800              WHEN '>='
024900              WHEN '<='
025000                 PERFORM 2200-EVAL-ORDEN-I THRU 2200-EVAL-ORDEN-F
025100              WHEN 'in'
025200              WHEN 'not_in'
025300                 PERFORM 2300-EVAL-IN-I THRU 2300-EVAL-IN-F
025400              WHEN 'contains'
025500              WHEN 'not_contains'
025600                 PERFORM 2400-EVAL-CONTAINS-I THRU 2400-EVAL-CONTAINS-F
025700              WHEN 'contains_any'
025800                 PERFORM 2500-EVAL-CONTAINS-ANY-I
025900                    THRU 2500-EVAL-CONTAINS-ANY-F
026000              WHEN 'starts_with'
026100              WHEN 'ends_with'
026200                 PERFORM 2600-EVAL-PREFIJO-SUFIJO-I
026300                    THRU 2600-EVAL-PREFIJO-SUFIJO-F
026400              WHEN 'exists'
026500              WHEN 'not_exists'
026600                 PERFORM 2700-EVAL-EXISTENCIA-I
026700                    THRU 2700-EVAL-EXISTENCIA-F
026800              WHEN 'is_empty'
026900              WHEN 'is_not_empty'
027000                 PERFORM 2800-EVAL-VACIO-I THRU 2800-EVAL-VACIO-F
027100              WHEN OTHER
027200                 MOVE 'UNKNOWN-OPERATOR' TO LK-EVL-ERROR
027300                 SET WS-RESULTADO-FALSO TO TRUE
027400           END-EVALUATE.
027500
027600           IF LK-EVL-ERROR = SPACES
027700              IF WS-RESULTADO-VERDADERO
027800                 MOVE 'PASS' TO LK-EVL-RESULTADO
027900              ELSE
028000                 MOVE 'FAIL' TO LK-EVL-RESULTADO
028100              END-IF
028200           ELSE
028300              MOVE 'FAIL' TO LK-EVL-RESULTADO
028400           END-IF.
028500
028600       2000-EVALUAR-CONDICION-F. EXIT.
028700
028800*----  == / !=  (COMPARACION TIPADA) -----------------------------
028900       2100-EVAL-IGUALDAD-I.
029000
029100           IF LK-EVL-ATRIB-PRESENTE = 'N'
029200              IF WS-LONG-E = ZEROS
029300                 SET WS-RESULTADO-VERDADERO TO TRUE
029400              ELSE
029500                 SET WS-RESULTADO-FALSO TO TRUE
029600              END-IF
029700           ELSE
029800              EVALUATE LK-EVL-ATRIB-TIPO
029900                 WHEN 'E'
030000                 WHEN 'D'
030100                    MOVE LK-EVL-VALOR-ESPERADO TO WS-PNE-TEXTO
030200                    CALL WS-NOMBRE-RUTINA-NUM USING WS-PARAM-NUM-E
030300                    IF WS-PNE-ES-VALIDO = 'S'
030400                       IF LK-EVL-ATRIB-NUMERICO = WS-PNE-VALOR
030500                          SET WS-RESULTADO-VERDADERO TO TRUE
030600                       ELSE
030700                          SET WS-RESULTADO-FALSO TO TRUE
030800                       END-IF
030900                    ELSE
031000                       IF LK-EVL-ATRIB-TEXTO(1 : WS-LONG-A) =
031100                          LK-EVL-VALOR-ESPERADO(1 : WS-LONG-E)
031200                          SET WS-RESULTADO-VERDADERO TO TRUE
031300                       ELSE
031400                          SET WS-RESULTADO-FALSO TO TRUE
031500                       END-IF
031600                    END-IF
031700                 WHEN 'L'
031800                    MOVE SPACES TO WS-VALOR-ESP-MAYUS
031900                    MOVE LK-EVL-VALOR-ESPERADO(1 : WS-LONG-E)
032000                                           TO WS-VALOR-ESP-MAYUS
032100                    INSPECT WS-VALOR-ESP-MAYUS
032200                       CONVERTING 'abcdefghijklmnopqrstuvwxyz'
032300                               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
032400                    IF (LK-EVL-ATRIB-TEXTO(1:1) = 'T' OR 't')
032500                       AND WS-VALOR-ESP-MAYUS(1 : WS-LONG-E) = 'TRUE'
032600                       SET WS-RESULTADO-VERDADERO TO TRUE
032700                    ELSE
032800                       IF (LK-EVL-ATRIB-TEXTO(1:1) = 'F' OR 'f')
032900                          AND WS-VALOR-ESP-MAYUS(1 : WS-LONG-E)
033000                              = 'FALSE'
033100                          SET WS-RESULTADO-VERDADERO TO TRUE
033200                       ELSE
033300                          SET WS-RESULTADO-FALSO TO TRUE
033400                       END-IF
033500                    END-IF
033600                 WHEN OTHER
033700                    IF WS-LONG-A = WS-LONG-E
033800                       AND LK-EVL-ATRIB-TEXTO(1 : WS-LONG-A) =
033900                           LK-EVL-VALOR-ESPERADO(1 : WS-LONG-E)
034000                       SET WS-RESULTADO-VERDADERO TO TRUE
034100                    ELSE
034200                       SET WS-RESULTADO-FALSO TO TRUE
034300                    END-IF
034400              END-EVALUATE
034500           END-IF.
034600
034700           IF LK-EVL-OPERADOR-NORM = '!='
034800              IF WS-RESULTADO-VERDADERO
034900                 SET WS-RESULTADO-FALSO TO TRUE
035000              ELSE
035100                 SET WS-RESULTADO-VERDADERO TO TRUE
035200              END-IF
035300           END-IF.
035400
035500       2100-EVAL-IGUALDAD-F. EXIT.
035600
035700*----  > < >= <=   (FECHA O NUMERO) ------------------------------
035800       2200-EVAL-ORDEN-I.
035900
036000           IF LK-EVL-ATRIB-PRESENTE = 'N' OR WS-LONG-E = ZEROS
036100              SET WS-RESULTADO-FALSO TO TRUE
036200           ELSE
036300              MOVE LK-EVL-ATRIB-TEXTO TO WS-CAMPO-FECHA
036400              PERFORM 2210-VALIDAR-FECHA-I THRU 2210-VALIDAR-FECHA-F
036500              MOVE WS-SW-FECHA-OK TO WS-A-ES-FECHA
036600
036700              MOVE LK-EVL-VALOR-ESPERADO TO WS-CAMPO-FECHA
036800              PERFORM 2210-VALIDAR-FECHA-I THRU 2210-VALIDAR-FECHA-F
036900              MOVE WS-SW-FECHA-OK TO WS-E-ES-FECHA
037000
037100              IF WS-A-ES-FECHA-SI AND WS-E-ES-FECHA-SI
037200                 PERFORM 2220-COMPARAR-FECHAS-I
037300                    THRU 2220-COMPARAR-FECHAS-F
037400              ELSE
037500                 PERFORM 2230-COMPARAR-NUMEROS-I
037600                    THRU 2230-COMPARAR-NUMEROS-F
037700              END-IF
037800           END-IF.
037900
038000       2200-EVAL-ORDEN-F. EXIT.
038100
038200*----  VALIDA AAAA-MM-DD U AAAA-MM-DDTHH:MM:SS -------------------
038300*      (OPERA SOBRE WS-CAMPO-FECHA / WS-CAMPO-FECHA-TAB)
038400       2210-VALIDAR-FECHA-I.
038500
038600           MOVE 'N' TO WS-SW-FECHA-OK.
038700           MOVE WS-CAMPO-FECHA TO WS-CAMPO-GENERICO.
038800           PERFORM 1900-CALCULAR-LARGO-I THRU 1900-CALCULAR-LARGO-F.
038900
039000           IF WS-LONG-GENERICO = 10 OR WS-LONG-GENERICO = 19
039100              IF WS-CAMPO-FECHA(1:4)  IS NUMERIC
039200                 AND WS-CAMPO-FECHA-CAR(5)  = '-'
039300                 AND WS-CAMPO-FECHA(6:2)  IS NUMERIC
039400                 AND WS-CAMPO-FECHA-CAR(8)  = '-'
039500                 AND WS-CAMPO-FECHA(9:2)  IS NUMERIC
039600                 IF WS-LONG-GENERICO = 10
039700                    SET WS-ES-FECHA-VALIDA TO TRUE
039800                 ELSE
039900                    IF WS-CAMPO-FECHA-CAR(11) = 'T'
040000                       AND WS-CAMPO-FECHA(12:2) IS NUMERIC
040100                       AND WS-CAMPO-FECHA-CAR(14) = ':'
040200                       AND WS-CAMPO-FECHA(15:2) IS NUMERIC
040300                       AND WS-CAMPO-FECHA-CAR(17) = ':'
040400                       AND WS-CAMPO-FECHA(18:2) IS NUMERIC
040500                       SET WS-ES-FECHA-VALIDA TO TRUE
040600                    END-IF
040700                 END-IF
040800              END-IF
040900           END-IF.
041000
041100       2210-VALIDAR-FECHA-F. EXIT.
041200
041300*----  COMPARA DOS FECHAS VALIDAS COMO TEXTO (ORDEN ISO) ---------
041400       2220-COMPARAR-FECHAS-I.
041500
041600           EVALUATE LK-EVL-OPERADOR-NORM
041700              WHEN '>'
041800                 IF LK-EVL-ATRIB-TEXTO > LK-EVL-VALOR-ESPERADO
041900                    SET WS-RESULTADO-VERDADERO TO TRUE
042000                 ELSE
042100                    SET WS-RESULTADO-FALSO TO TRUE
042200                 END-IF
042300              WHEN '<'
042400                 IF LK-EVL-ATRIB-TEXTO < LK-EVL-VALOR-ESPERADO
042500                    SET WS-RESULTADO-VERDADERO TO TRUE
042600                 ELSE
042700                    SET WS-RESULTADO-FALSO TO TRUE
042800                 END-IF
042900              WHEN '>='
043000                 IF LK-EVL-ATRIB-TEXTO >= LK-EVL-VALOR-ESPERADO
043100                    SET WS-RESULTADO-VERDADERO TO TRUE
043200                 ELSE
043300                    SET WS-RESULTADO-FALSO TO TRUE
043400                 END-IF
043500              WHEN '<='
043600                 IF LK-EVL-ATRIB-TEXTO <= LK-EVL-VALOR-ESPERADO
043700                    SET WS-RESULTADO-VERDADERO TO TRUE
043800                 ELSE
043900                    SET WS-RESULTADO-FALSO TO TRUE
044000                 END-IF
044100           END-EVALUATE.
044200
044300       2220-COMPARAR-FECHAS-F. EXIT.
044400
044500*----  PARSEA AMBOS LADOS COMO NUMERO Y COMPARA ------------------
044600       2230-COMPARAR-NUMEROS-I.
044700
044800           MOVE LK-EVL-ATRIB-TEXTO TO WS-PNA-TEXTO.
044900           CALL WS-NOMBRE-RUTINA-NUM USING WS-PARAM-NUM-A.
045000
045100           MOVE LK-EVL-VALOR-ESPERADO TO WS-PNE-TEXTO.
045200           CALL WS-NOMBRE-RUTINA-NUM USING WS-PARAM-NUM-E.
045300
045400           IF WS-PNA-ES-VALIDO NOT = 'S' OR WS-PNE-ES-VALIDO NOT = 'S'
045500              MOVE 'TYPE-MISMATCH' TO LK-EVL-ERROR
045600              SET WS-RESULTADO-FALSO TO TRUE
045700           ELSE
045800              EVALUATE LK-EVL-OPERADOR-NORM
045900                 WHEN '>'
046000                    IF WS-PNA-VALOR > WS-PNE-VALOR
046100                       SET WS-RESULTADO-VERDADERO TO TRUE
046200                    ELSE
046300                       SET WS-RESULTADO-FALSO TO TRUE
046400                    END-IF
046500                 WHEN '<'
046600                    IF WS-PNA-VALOR < WS-PNE-VALOR
046700                       SET WS-RESULTADO-VERDADERO TO TRUE
046800                    ELSE
046900                       SET WS-RESULTADO-FALSO TO TRUE
047000                    END-IF
047100                 WHEN '>='
047200                    IF WS-PNA-VALOR >= WS-PNE-VALOR
047300                       SET WS-RESULTADO-VERDADERO TO TRUE
047400                    ELSE
047500                       SET WS-RESULTADO-FALSO TO TRUE
047600                    END-IF
047700                 WHEN '<='
047800                    IF WS-PNA-VALOR <= WS-PNE-VALOR
047900                       SET WS-RESULTADO-VERDADERO TO TRUE
048000                    ELSE
048100                       SET WS-RESULTADO-FALSO TO TRUE
048200                    END-IF
048300              END-EVALUATE
048400           END-IF.
048500
048600       2230-COMPARAR-NUMEROS-F. EXIT.
048700
048800*----  IN / NOT_IN  ----------------------------------------------
048900       2300-EVAL-IN-I.
049000
049100           PERFORM 2310-ARMAR-LISTA-ESPERADA-I
049200              THRU 2310-ARMAR-LISTA-ESPERADA-F.
049300
049400           IF WS-CANT-LISTA-ESP = ZEROS
049500              SET WS-RESULTADO-FALSO TO TRUE
049600           ELSE
049700              MOVE 'N' TO WS-SW-COINCIDE
049800              PERFORM 2320-COMPARAR-ITEM-LISTA-I
049900                 THRU 2320-COMPARAR-ITEM-LISTA-F
050000                 VARYING WS-IDX-LISTA FROM 1 BY 1
050100                    UNTIL WS-IDX-LISTA > WS-CANT-LISTA-ESP
050200              IF WS-HAY-COINCIDENCIA
050300                 SET WS-RESULTADO-VERDADERO TO TRUE
050400              ELSE
050500                 SET WS-RESULTADO-FALSO TO TRUE
050600              END-IF
050700           END-IF.
050800
050900           IF LK-EVL-OPERADOR-NORM = 'not_in'
051000              IF WS-RESULTADO-VERDADERO
051100                 SET WS-RESULTADO-FALSO TO TRUE
051200              ELSE
051300                 SET WS-RESULTADO-VERDADERO TO TRUE
051400              END-IF
051500           END-IF.
051600
051700       2300-EVAL-IN-F. EXIT.
051800
051900*----  CUERPO DEL BARRIDO DE 2300: COMPARA UN ITEM DE LA --------
052000*      LISTA ESPERADA CONTRA EL VALOR DEL ATRIBUTO  --------------
052100       2320-COMPARAR-ITEM-LISTA-I.
052150*        COMPARA EL CAMPO COMPLETO (NO SOLO LOS PRIMEROS
052160*        WS-LONG-A CARACTERES) PARA EVITAR QUE UN VALOR CORTO
052170*        COMO "1" APAREZCA COMO CONTENIDO EN ITEMS MAS LARGOS
052180*        COMO "10", "11" O "12" -- VER CP-REGPOL/PR-EXPECTED-VALUE.
052200
052300           IF LK-EVL-ATRIB-TEXTO = WS-LISTA-ESP-ITEM(WS-IDX-LISTA)
052500              MOVE 'S' TO WS-SW-COINCIDE
052600           END-IF.
052700
052800       2320-COMPARAR-ITEM-LISTA-F. EXIT.
052900
053000*----  PARTE LK-EVL-VALOR-ESPERADO POR '|' O ',' -----------------
053100       2310-ARMAR-LISTA-ESPERADA-I.
053200
053300           MOVE SPACES TO WS-LISTA-ESPERADA.
053400           MOVE ZEROS  TO WS-CANT-LISTA-ESP WS-CANT-SEPARADORES.
053500
053600           IF WS-LONG-E > ZEROS
053700              UNSTRING LK-EVL-VALOR-ESPERADO(1 : WS-LONG-E)
053800                 DELIMITED BY '|' OR ','
053900                 INTO WS-LISTA-ESP-ITEM(1)  WS-LISTA-ESP-ITEM(2)
054000                      WS-LISTA-ESP-ITEM(3)  WS-LISTA-ESP-ITEM(4)
054100                      WS-LISTA-ESP-ITEM(5)  WS-LISTA-ESP-ITEM(6)
054200                      WS-LISTA-ESP-ITEM(7)  WS-LISTA-ESP-ITEM(8)
054300                      WS-LISTA-ESP-ITEM(9)  WS-LISTA-ESP-ITEM(10)
054400                 TALLYING IN WS-CANT-SEPARADORES
054500              END-UNSTRING
054600              MOVE WS-CANT-SEPARADORES TO WS-CANT-LISTA-ESP
054700              PERFORM 2330-VERIFICAR-ITEM-VACIO-I
054800                 THRU 2330-VERIFICAR-ITEM-VACIO-F
054900                 VARYING WS-IDX-LISTA FROM 1 BY 1
055000                    UNTIL WS-IDX-LISTA > WS-CANT-LISTA-ESP
055100              IF WS-CANT-LISTA-ESP = ZEROS AND WS-CANT-SEPARADORES > 1
055200                 MOVE WS-CANT-SEPARADORES TO WS-CANT-LISTA-ESP
055300              END-IF
055400           END-IF.
055500
055600       2310-ARMAR-LISTA-ESPERADA-F. EXIT.
055700
055800*----  CUERPO DEL BARRIDO DE 2310: SI HAY UN ITEM VACIO LA -------
055900*      LISTA COMPLETA SE CONSIDERA MAL FORMADA (CANT = 0)  -------
056000       2330-VERIFICAR-ITEM-VACIO-I.
056100
056200           IF WS-LISTA-ESP-ITEM(WS-IDX-LISTA) = SPACES
056300              MOVE ZEROS TO WS-CANT-LISTA-ESP
056400           END-IF.
056500
056600       2330-VERIFICAR-ITEM-VACIO-F. EXIT.
056700
056800*----  CONTAINS / NOT_CONTAINS -----------------------------------
056900       2400-EVAL-CONTAINS-I.
057000
057100           IF LK-EVL-ATRIB-PRESENTE = 'N'
057200              IF LK-EVL-OPERADOR-NORM = 'contains'
057300                 SET WS-RESULTADO-FALSO TO TRUE
057400              ELSE
057500                 SET WS-RESULTADO-VERDADERO TO TRUE
057600              END-IF
057700           ELSE
057800              IF WS-LONG-E = ZEROS
057900                 SET WS-HAY-SUBCADENA TO TRUE
058000              ELSE
058100                 MOVE ZEROS TO WS-CONTADOR-INSPECT
058200                 INSPECT LK-EVL-ATRIB-TEXTO(1 : WS-LONG-A)
058300                         TALLYING WS-CONTADOR-INSPECT
058400                         FOR ALL LK-EVL-VALOR-ESPERADO(1 : WS-LONG-E)
058500                 IF WS-CONTADOR-INSPECT > ZEROS
058600                    SET WS-HAY-SUBCADENA TO TRUE
058700                 ELSE
058800                    MOVE 'N' TO WS-SW-SUBCADENA
058900                 END-IF
059000              END-IF
059100              IF LK-EVL-OPERADOR-NORM = 'contains'
059200                 IF WS-HAY-SUBCADENA
059300                    SET WS-RESULTADO-VERDADERO TO TRUE
059400                 ELSE
059500                    SET WS-RESULTADO-FALSO TO TRUE
059600                 END-IF
059700              ELSE
059800                 IF WS-HAY-SUBCADENA
059900                    SET WS-RESULTADO-FALSO TO TRUE
060000                 ELSE
060100                    SET WS-RESULTADO-VERDADERO TO TRUE
060200                 END-IF
060300              END-IF
060400           END-IF.
060500
060600       2400-EVAL-CONTAINS-F. EXIT.
060700
060800*----  CONTAINS_ANY (LISTA DE A CONTRA LISTA DE E) ---------------
060900       2500-EVAL-CONTAINS-ANY-I.
061000
061100           IF LK-EVL-ATRIB-PRESENTE = 'N'
061200              SET WS-RESULTADO-FALSO TO TRUE
061300           ELSE
061400              PERFORM 2310-ARMAR-LISTA-ESPERADA-I
061500                 THRU 2310-ARMAR-LISTA-ESPERADA-F
061600              PERFORM 2510-ARMAR-LISTA-ACTUAL-I
061700                 THRU 2510-ARMAR-LISTA-ACTUAL-F
061800              IF WS-CANT-LISTA-ESP = ZEROS OR WS-CANT-LISTA-ACT = ZEROS
061900                 SET WS-RESULTADO-FALSO TO TRUE
062000              ELSE
062100                 MOVE 'N' TO WS-SW-COINCIDE
062200                 PERFORM 2520-COMPARAR-LISTA-ACTUAL-I
062300                    THRU 2520-COMPARAR-LISTA-ACTUAL-F
062400                    VARYING WS-IDX-LISTA FROM 1 BY 1
062500                       UNTIL WS-IDX-LISTA > WS-CANT-LISTA-ACT
062600                 IF WS-HAY-COINCIDENCIA
062700                    SET WS-RESULTADO-VERDADERO TO TRUE
062800                 ELSE
062900                    SET WS-RESULTADO-FALSO TO TRUE
063000                 END-IF
063100              END-IF
063200           END-IF.
063300
063400       2500-EVAL-CONTAINS-ANY-F. EXIT.
063500
063600*----  CUERPO DEL BARRIDO EXTERNO DE 2500: RECORRE LA LISTA ------
063700*      ACTUAL Y, PARA CADA ITEM, LA COMPARA CONTRA TODA LA -------
063800*      LISTA ESPERADA  -------------------------------------------
063900       2520-COMPARAR-LISTA-ACTUAL-I.
064000
064100           PERFORM 2530-COMPARAR-LISTA-ESPERADA-I
064200              THRU 2530-COMPARAR-LISTA-ESPERADA-F
064300              VARYING WS-IDX-LISTA2 FROM 1 BY 1
064400                 UNTIL WS-IDX-LISTA2 > WS-CANT-LISTA-ESP.
064500
064600       2520-COMPARAR-LISTA-ACTUAL-F. EXIT.
064700
064800*----  CUERPO DEL BARRIDO INTERNO DE 2500 ------------------------
064900       2530-COMPARAR-LISTA-ESPERADA-I.
065000
065100           IF WS-LISTA-ACT-ITEM(WS-IDX-LISTA) =
065200              WS-LISTA-ESP-ITEM(WS-IDX-LISTA2)
065300              MOVE 'S' TO WS-SW-COINCIDE
065400           END-IF.
065500
065600       2530-COMPARAR-LISTA-ESPERADA-F. EXIT.
065700
065800*----  PARTE EL TEXTO DEL ATRIBUTO EN LISTA (MISMA REGLA) --------
065900       2510-ARMAR-LISTA-ACTUAL-I.
066000
066100           MOVE SPACES TO WS-LISTA-ACTUAL.
066200           MOVE ZEROS  TO WS-CANT-LISTA-ACT WS-CANT-SEPARADORES.
066300
066400           IF WS-LONG-A > ZEROS
066500              UNSTRING LK-EVL-ATRIB-TEXTO(1 : WS-LONG-A)
066600                 DELIMITED BY '|' OR ','
066700                 INTO WS-LISTA-ACT-ITEM(1)  WS-LISTA-ACT-ITEM(2)
066800                      WS-LISTA-ACT-ITEM(3)  WS-LISTA-ACT-ITEM(4)
066900                      WS-LISTA-ACT-ITEM(5)  WS-LISTA-ACT-ITEM(6)
067000                      WS-LISTA-ACT-ITEM(7)  WS-LISTA-ACT-ITEM(8)
067100                      WS-LISTA-ACT-ITEM(9)  WS-LISTA-ACT-ITEM(10)
067200                 TALLYING IN WS-CANT-SEPARADORES
067300              END-UNSTRING
067400              MOVE WS-CANT-SEPARADORES TO WS-CANT-LISTA-ACT
067500           END-IF.
067600
067700       2510-ARMAR-LISTA-ACTUAL-F. EXIT.
067800
067900*----  STARTS_WITH / ENDS_WITH -----------------------------------
068000       2600-EVAL-PREFIJO-SUFIJO-I.
068100
068200           IF LK-EVL-ATRIB-PRESENTE = 'N' OR WS-LONG-E = ZEROS
068300              SET WS-RESULTADO-FALSO TO TRUE
068400           ELSE
068500              IF WS-LONG-E > WS-LONG-A
068600                 SET WS-RESULTADO-FALSO TO TRUE
068700              ELSE
068800                 IF LK-EVL-OPERADOR-NORM = 'starts_with'
068900                    IF LK-EVL-ATRIB-TEXTO(1 : WS-LONG-E) =
069000                       LK-EVL-VALOR-ESPERADO(1 : WS-LONG-E)
069100                       SET WS-RESULTADO-VERDADERO TO TRUE
069200                    ELSE
069300                       SET WS-RESULTADO-FALSO TO TRUE
069400                    END-IF
069500                 ELSE
069600                    IF LK-EVL-ATRIB-TEXTO(WS-LONG-A - WS-LONG-E + 1 :
069700                                          WS-LONG-E) =
069800                       LK-EVL-VALOR-ESPERADO(1 : WS-LONG-E)
069900                       SET WS-RESULTADO-VERDADERO TO TRUE
070000                    ELSE
070100                       SET WS-RESULTADO-FALSO TO TRUE
070200                    END-IF
070300                 END-IF
070400              END-IF
070500           END-IF.
070600
070700       2600-EVAL-PREFIJO-SUFIJO-F. EXIT.
070800
070900*----  EXISTS / NOT_EXISTS ---------------------------------------
071000       2700-EVAL-EXISTENCIA-I.
071100
071200           IF LK-EVL-OPERADOR-NORM = 'exists'
071300              IF LK-EVL-ATRIB-PRESENTE = 'S'
071400                 SET WS-RESULTADO-VERDADERO TO TRUE
071500              ELSE
071600                 SET WS-RESULTADO-FALSO TO TRUE
071700              END-IF
071800           ELSE
071900              IF LK-EVL-ATRIB-PRESENTE = 'N'
072000                 SET WS-RESULTADO-VERDADERO TO TRUE
072100              ELSE
072200                 SET WS-RESULTADO-FALSO TO TRUE
072300              END-IF
072400           END-IF.
072500
072600       2700-EVAL-EXISTENCIA-F. EXIT.
072700
072800*----  IS_EMPTY / IS_NOT_EMPTY -----------------------------------
072900       2800-EVAL-VACIO-I.
073000
073100           MOVE 'N' TO WS-SW-FALSY.
073200           IF LK-EVL-ATRIB-PRESENTE = 'N'
073300              SET WS-VALOR-FALSY TO TRUE
073400           ELSE
073500              EVALUATE LK-EVL-ATRIB-TIPO
073600                 WHEN 'C'
073700                    IF WS-LONG-A = ZEROS
073800                       SET WS-VALOR-FALSY TO TRUE
073900                    END-IF
074000                 WHEN 'L'
074100                    IF LK-EVL-ATRIB-TEXTO(1:1) = 'F' OR 'f'
074200                       SET WS-VALOR-FALSY TO TRUE
074300                    END-IF
074400                 WHEN 'E'
074500                 WHEN 'D'
074600                    IF LK-EVL-ATRIB-NUMERICO = ZEROS
074700                       SET WS-VALOR-FALSY TO TRUE
074800                    END-IF
074900              END-EVALUATE
075000           END-IF.
075100
075200           IF LK-EVL-OPERADOR-NORM = 'is_empty'
075300              IF WS-VALOR-FALSY
075400                 SET WS-RESULTADO-VERDADERO TO TRUE
075500              ELSE
075600                 SET WS-RESULTADO-FALSO TO TRUE
075700              END-IF
075800           ELSE
075900              IF WS-VALOR-FALSY
076000                 SET WS-RESULTADO-FALSO TO TRUE
076100              ELSE
076200                 SET WS-RESULTADO-VERDADERO TO TRUE
076300              END-IF
076400           END-IF.
076500
076600       2800-EVAL-VACIO-F. EXIT.
076700
076800*----  APLICA PR-NEGATE; LOS ERRORES ABNORMALES NO SE INVIERTEN --
076900       3000-APLICAR-NEGACION-I.
077000
077100           IF LK-EVL-ERROR = SPACES
077200              IF LK-EVL-NEGAR = 'Y'
077300                 IF LK-EVL-RESULTADO = 'PASS'
077400                    MOVE 'FAIL' TO LK-EVL-RESULTADO
077500                 ELSE
077600                    MOVE 'PASS' TO LK-EVL-RESULTADO
077700                 END-IF
077800              END-IF
077900           END-IF.
078000
078100       3000-APLICAR-NEGACION-F. EXIT.
078200
078300*----------------------------------------------------------------
078400       9999-FINAL-I.
078500
078600           CONTINUE.
078700
078800       9999-FINAL-F. EXIT.
