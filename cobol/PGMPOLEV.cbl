000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PGMPOLEV.
000300       AUTHOR.        R. TORALES.
000400       INSTALLATION.  BANCO DE LA PROVINCIA - GERENCIA DE SISTEMAS.
000500       DATE-WRITTEN.  04/12/1989.
000600       DATE-COMPILED.
000700       SECURITY.      USO INTERNO - GERENCIA DE SISTEMAS.
000800******************************************************************
000900*    PGMPOLEV                                                   *
001000*    PROGRAMA PRINCIPAL DEL LOTE DE VERIFICACION DE POLITICAS   *
001100*    DE CUMPLIMIENTO.  CARGA EL PADRON DE USUARIOS Y EL CATALOGO*
001200*    DE POLITICAS EN TABLAS DE MEMORIA, CRUZA CADA USUARIO      *
001300*    CONTRA CADA POLITICA, EVALUA CADA CONDICION HOJA LLAMANDO  *
001400*    A LA RUTINA PGMOPEVL (QUE A SU VEZ LLAMA A PGMNUMPR PARA   *
001500*    LAS COMPARACIONES NUMERICAS) Y EMITE TRES SALIDAS:         *
001600*    EL DETALLE POR CONDICION, EL RESUMEN POR PAR USUARIO X     *
001700*    POLITICA Y EL LISTADO IMPRESO DE CONTROL.                  *
001800******************************************************************
001900*    HISTORIAL DE MODIFICACIONES                                *
002000*------------------------------------------------------------- *
002100*    FECHA       AUTOR   PETICION    DESCRIPCION                *
002200*------------------------------------------------------------- *
002300*    12/04/89    RT      INIC-001    VERSION ORIGINAL DEL LOTE  *
002400*                                    DE VERIFICACION DE         *
002500*                                    POLITICAS.                 *
002600*    03/07/89    RT      INIC-014    SE AGREGA LA CLASIFICACION *
002700*                                    DE VALORES DE ATRIBUTOS    *
002800*                                    (BOOLEANO/ENTERO/DECIMAL). *
002900*    19/10/89    MGL     INIC-027    SE INCORPORA LA RUTINA DE  *
003000*                                    DERIVACION DE ETIQUETA DEL *
003100*                                    USUARIO Y DE LA POLITICA.  *
003200*    22/02/90    MGL     MANT-038    CORTE DE CONTROL SOBRE EL  *
003300*                                    ARCHIVO DE POLITICAS - LA  *
003400*                                    PRIMERA OCURRENCIA FIJA EL *
003500*                                    NOMBRE Y EL TIPO DE MATCH. *
003600*    14/08/91    SGO     MANT-052    SE AGREGA EL CONTROL DE    *
003700*                                    ARCHIVO DE POLITICAS VACIO *
003800*                                    COMO ERROR DE TERMINACION. *
003900*    09/03/93    SGO     MANT-061    AMPLIACION DE LA TABLA DE  *
004000*                                    ATRIBUTOS POR USUARIO A 20 *
004100*                                    POSICIONES.                *
004200*    17/11/94    CFA     MANT-070    SE INCORPORA EL SUBTOTAL   *
004300*                                    POR USUARIO EN EL LISTADO. *
004400*    25/06/96    CFA     MANT-081    CORRECCION EN LA REGLA DE  *
004500*                                    VERDAD VACUA PARA EL TIPO  *
004600*                                    DE MATCH ANY SIN           *
004700*                                    CONDICIONES CARGADAS.      *
004800*    11/09/98    SGO     Y2K-004     REVISION PARA EL ANIO 2000 *
004900*                                    SE VERIFICARON TODAS LAS   *
005000*                                    FECHAS DE TRABAJO; NO SE   *
005100*                                    HALLARON VENTANAS DE SIGLO.*
005200*    14/01/99    SGO     Y2K-004     CIERRE DEFINITIVO DE LA    *
005300*                                    REVISION Y2K - SIN CAMBIOS *
005400*                                    DE CODIGO REQUERIDOS.      *
005500*    08/05/00    CFA     MANT-090    SE AGREGA EL SWITCH UPSI-0 *
005600*                                    PARA SUPRIMIR EL DETALLE   *
005700*                                    DE CONDICIONES FALLADAS EN *
005800*                                    CORRIDAS DE GRAN VOLUMEN.  *
005900*    19/09/02    APD     MANT-103    SE AMPLIA EL CATALOGO DE   *
006000*                                    POLITICAS A 100 ENTRADAS Y *
006100*                                    15 CONDICIONES POR         *
006200*                                    POLITICA.                  *
006300*    02/04/04    APD     MANT-111    ULTIMA REVISION GENERAL -  *
006400*                                    SIN CAMBIOS FUNCIONALES.   *
006500******************************************************************
006600       ENVIRONMENT DIVISION.
006700       CONFIGURATION SECTION.
006800       SPECIAL-NAMES.
006900           C01 IS TOP-OF-FORM
007000           CLASS CLASE-DIGITO IS "0" THRU "9"
007100           UPSI-0 ON STATUS IS WS-SUPRIME-DETALLE
007200                  OFF STATUS IS WS-IMPRIME-DETALLE.
007300       INPUT-OUTPUT SECTION.
007400       FILE-CONTROL.
007500           SELECT USUARIOS   ASSIGN DDUSRENT
007600                  ORGANIZATION IS LINE SEQUENTIAL
007700                  FILE STATUS IS FS-USUARIOS.
007800           SELECT POLITICAS  ASSIGN DDPOLENT
007900                  ORGANIZATION IS LINE SEQUENTIAL
008000                  FILE STATUS IS FS-POLITICAS.
008100           SELECT DETALLE    ASSIGN DDDETSAL
008200                  ORGANIZATION IS LINE SEQUENTIAL
008300                  FILE STATUS IS FS-DETALLE.
008400           SELECT RESUMEN    ASSIGN DDRESSAL
008500                  ORGANIZATION IS LINE SEQUENTIAL
008600                  FILE STATUS IS FS-RESUMEN.
008700           SELECT LISTADO    ASSIGN DDLISSAL
008800                  ORGANIZATION IS LINE SEQUENTIAL
008900                  FILE STATUS IS FS-LISTADO.
009000*
009100       DATA DIVISION.
009200       FILE SECTION.
009300       FD  USUARIOS
009400           BLOCK CONTAINS 0 RECORDS
009500           RECORDING MODE IS F.
009600           COPY CP-REGUSR.
009700*
009800       FD  POLITICAS
009900           BLOCK CONTAINS 0 RECORDS
010000           RECORDING MODE IS F.
010100           COPY CP-REGPOL.
010200*
010300       FD  DETALLE
010400           BLOCK CONTAINS 0 RECORDS
010500           RECORDING MODE IS F.
010600           COPY CP-REGDET.
010700*
010800       FD  RESUMEN
010900           BLOCK CONTAINS 0 RECORDS
011000           RECORDING MODE IS F.
011100           COPY CP-REGRES.
011200*
011300       FD  LISTADO
011400           BLOCK CONTAINS 0 RECORDS
011500           RECORDING MODE IS F.
011600       01  REG-SALIDA                  PIC X(132).
011700*
011800       WORKING-STORAGE SECTION.
011900*
012000*    INDICADORES DE ESTADO DE ARCHIVO
012100       77  FS-USUARIOS                 PIC XX.
012200       77  FS-POLITICAS                PIC XX.
012300       77  FS-DETALLE                  PIC XX.
012400       77  FS-RESUMEN                  PIC XX.
012500       77  FS-LISTADO                  PIC XX.
012600*
012700*    SWITCHES DE FIN DE LECTURA
012800       77  WS-STATUS-FIN-USR           PIC X       VALUE 'N'.
012900           88  WS-FIN-LECTURA-USR                  VALUE 'Y'.
013000           88  WS-NO-FIN-LECTURA-USR               VALUE 'N'.
013100       77  WS-STATUS-FIN-POL           PIC X       VALUE 'N'.
013200           88  WS-FIN-LECTURA-POL                  VALUE 'Y'.
013300           88  WS-NO-FIN-LECTURA-POL               VALUE 'N'.
013400*
013500*    SWITCH DE ABORTO POR ERROR DE APERTURA
013600       77  WS-SW-ABEND                 PIC X(01)   VALUE 'N'.
013700           88  WS-ABEND                             VALUE 'S'.
013800           88  WS-NO-ABEND                          VALUE 'N'.
013900*
014000*    CONTROL DE QUIEBRE - PADRON DE USUARIOS
014100       77  WS-USER-ID-ANT              PIC X(08)   VALUE SPACES.
014200       77  WS-PRIMER-REG-USR           PIC X(02)   VALUE 'SI'.
014300*
014400*    CONTROL DE QUIEBRE - CATALOGO DE POLITICAS
014500       77  WS-POLICY-ID-ANT            PIC X(08)   VALUE SPACES.
014600       77  WS-PRIMER-REG-POL           PIC X(02)   VALUE 'SI'.
014700*
014800*    CONTADORES DE LECTURA Y ACUMULADORES DE RESULTADO
014900       77  WS-LEIDOS-USUARIOS          PIC 9(05)   COMP VALUE ZEROS.
015000       77  WS-LEIDOS-POLITICAS         PIC 9(05)   COMP VALUE ZEROS.
015100       77  WS-CANT-USUARIOS            PIC 9(05)   COMP VALUE ZEROS.
015200       77  WS-CANT-POLITICAS           PIC 9(05)   COMP VALUE ZEROS.
015300       77  WS-CANT-EVALUACIONES        PIC 9(07)   COMP VALUE ZEROS.
015400       77  WS-CANT-PASARON             PIC 9(07)   COMP VALUE ZEROS.
015500       77  WS-CANT-FALLARON            PIC 9(07)   COMP VALUE ZEROS.
015600       77  WS-CANT-CONDICIONES         PIC 9(07)   COMP VALUE ZEROS.
015700       77  WS-CANT-POL-PASO-USR        PIC 9(05)   COMP VALUE ZEROS.
015800       77  WS-CANT-POL-FALLO-USR       PIC 9(05)   COMP VALUE ZEROS.
015900       77  WS-CANT-COND-FALLO          PIC 9(04)   COMP VALUE ZEROS.
016000       77  WS-CANT-COND-PASO-POL       PIC 9(02)   COMP VALUE ZEROS.
016100       77  WS-CANT-DETPAR              PIC 9(02)   COMP VALUE ZEROS.
016200*
016300*    TABLA DE USUARIOS CARGADA EN MEMORIA
016400       01  WS-TABLA-USUARIOS.
016500           05  WS-USR-ENTRADA OCCURS 200 TIMES
016600                              INDEXED BY WS-IDX-USR.
016700               10  WS-USR-ID               PIC X(08).
016800               10  WS-USR-LABEL            PIC X(30).
016900               10  WS-USR-CANT-ATRIB       PIC 9(02)   COMP.
017000               10  WS-USR-ATRIBUTO OCCURS 20 TIMES
017100                                  INDEXED BY WS-IDX-ATR.
017200                   15  WS-ATR-NOMBRE        PIC X(30).
017300                   15  WS-ATR-TIPO          PIC X(01).
017400                   15  WS-ATR-TEXTO         PIC X(40).
017500                   15  WS-ATR-NUMERICO      PIC S9(11)V9(0004) COMP-3.
017600               10  FILLER                  PIC X(02).
017700*
017800*    TABLA DE POLITICAS CARGADA EN MEMORIA
017900       01  WS-TABLA-POLITICAS.
018000           05  WS-POL-ENTRADA OCCURS 100 TIMES
018100                              INDEXED BY WS-IDX-POL.
018200               10  WS-POL-ID               PIC X(08).
018300               10  WS-POL-NOMBRE           PIC X(30).
018400               10  WS-POL-MATCH-TYPE       PIC X(03).
018500               10  WS-POL-CANT-COND        PIC 9(02)   COMP.
018600               10  WS-POL-CONDICION OCCURS 15 TIMES
018700                                   INDEXED BY WS-IDX-COND.
018800                   15  WS-CND-NEGAR         PIC X(01).
018900                   15  WS-CND-CAMPO         PIC X(30).
019000                   15  WS-CND-OPERADOR      PIC X(25).
019100                   15  WS-CND-ESPERADO      PIC X(40).
019200               10  FILLER                  PIC X(02).
019300*
019400*    TABLA DE CONDICIONES FALLADAS DEL PAR USUARIO X POLITICA
019500*    EN CURSO - SE REARMA EN CADA PAR EVALUADO
019600       01  WS-TABLA-DETALLE-PAR.
019700           05  WS-DET-PAR-ENTRADA OCCURS 15 TIMES
019800                                  INDEXED BY WS-IDX-DETPAR.
019900               10  WS-DETPAR-CAMPO         PIC X(30).
020000               10  WS-DETPAR-OPERADOR      PIC X(12).
020100               10  WS-DETPAR-ESPERADO      PIC X(40).
020200               10  WS-DETPAR-ACTUAL        PIC X(40).
020300               10  WS-DETPAR-ERROR         PIC X(20).
020400               10  FILLER                  PIC X(02).
020500*
020600*    AREA DE LLAMADA A LA RUTINA DE CONVERSION NUMERICA
020700       01  WS-PARAM-NUM.
020800           03  WS-PNUM-TEXTO               PIC X(40).
020900           03  WS-PNUM-ES-VALIDO           PIC X(01).
021000           03  WS-PNUM-VALOR               PIC S9(11)V9(0004) COMP-3.
021100           03  FILLER                      PIC X(05).
021200*
021300*    AREA DE LLAMADA A LA RUTINA DE EVALUACION DE CONDICION
021400       01  WS-PARAM-EVAL.
021500           03  WS-PEVL-ATRIB-PRESENTE      PIC X(01).
021600           03  WS-PEVL-ATRIB-TIPO          PIC X(01).
021700           03  WS-PEVL-ATRIB-TEXTO         PIC X(40).
021800           03  WS-PEVL-ATRIB-NUMERICO      PIC S9(11)V9(0004) COMP-3.
021900           03  WS-PEVL-OPERADOR-CRUDO      PIC X(25).
022000           03  WS-PEVL-VALOR-ESPERADO      PIC X(40).
022100           03  WS-PEVL-NEGAR               PIC X(01).
022200           03  WS-PEVL-OPERADOR-NORM       PIC X(12).
022300           03  WS-PEVL-RESULTADO           PIC X(04).
022400           03  WS-PEVL-ERROR               PIC X(20).
022500           03  FILLER                      PIC X(05).
022600*
022700       77  WS-NOMBRE-RUTINA-NUM        PIC X(08)   VALUE 'PGMNUMPR'.
022800       77  WS-NOMBRE-RUTINA-EVAL       PIC X(08)   VALUE 'PGMOPEVL'.
022900*
023000*    AREA DE TRABAJO PARA LA CLASIFICACION DEL VALOR DE UN
023100*    ATRIBUTO DEL PADRON DE USUARIOS (BOOLEANO/ENTERO/DECIMAL)
023200       77  WS-VALOR-ORIGINAL           PIC X(40)   VALUE SPACES.
023300       01  WS-VALOR-ORIGINAL-TAB REDEFINES WS-VALOR-ORIGINAL.
023400           05  WS-VALOR-ORIGINAL-CAR   PIC X(01) OCCURS 40 TIMES.
023500       77  WS-LONG-VALOR               PIC 9(02)   COMP VALUE ZEROS.
023600       77  WS-POS-INICIO-VAL           PIC 9(02)   COMP VALUE ZEROS.
023700       77  WS-SW-ES-ENTERO             PIC X(01)   VALUE 'N'.
023800           88  WS-VALOR-ES-ENTERO                   VALUE 'S'.
023900       77  WS-SW-ES-BOOLEANO           PIC X(01)   VALUE 'N'.
024000           88  WS-ES-BOOLEANO                        VALUE 'S'.
024100       77  WS-VALOR-MAYUS              PIC X(40)   VALUE SPACES.
024200*
024300*    AREA GENERICA DE CALCULO DE LARGO (REUTILIZADA)
024400       77  WS-CAMPO-GENERICO           PIC X(40)   VALUE SPACES.
024500       01  WS-CAMPO-GENERICO-TAB REDEFINES WS-CAMPO-GENERICO.
024600           05  WS-CAMPO-GENERICO-CAR   PIC X(01) OCCURS 40 TIMES.
024700       77  WS-LONG-GENERICO            PIC 9(02)   COMP VALUE ZEROS.
024800       77  WS-IDX-CAR                  PIC 9(02)   COMP VALUE ZEROS.
024900*
025000*    TABLA DE CAMPOS CANDIDATOS PARA LA ETIQUETA DEL USUARIO
025100*    (EN ORDEN DE PRIORIDAD SEGUN LA NORMA DE ETIQUETADO)
025200       01  WS-ETIQUETA-CANDIDATOS-INIC.
025300           05  FILLER                  PIC X(30)   VALUE 'user_id'.
025400           05  FILLER                  PIC X(30)   VALUE 'id'.
025500           05  FILLER                  PIC X(30)   VALUE 'email'.
025600           05  FILLER                  PIC X(30)   VALUE 'username'.
025700           05  FILLER                  PIC X(30)   VALUE 'name'.
025800       01  WS-ETIQUETA-CANDIDATOS REDEFINES WS-ETIQUETA-CANDIDATOS-INIC.
025900           05  WS-ETQ-CAND             PIC X(30) OCCURS 5 TIMES
026000                                        INDEXED BY WS-IDX-ETQ.
026100*
026200       77  WS-ORDINAL-NUM              PIC 9(04)   COMP VALUE ZEROS.
026300       77  WS-ORDINAL-DISPLAY          PIC 9(04)   VALUE ZEROS.
026400       77  WS-SW-ETIQUETA-HALLADA      PIC X(01)   VALUE 'N'.
026500           88  WS-ETIQUETA-HALLADA                  VALUE 'S'.
026600       77  WS-SW-POLITICA-PASO         PIC X(01)   VALUE 'N'.
026700           88  WS-POLITICA-PASO                     VALUE 'S'.
026800*
026900*    AREA DE FECHA DE PROCESO PARA EL ENCABEZADO DEL LISTADO
027000       01  WS-FECHA.
027100           05  WS-FECHA-AA             PIC 99.
027200           05  WS-FECHA-MM             PIC 99.
027300           05  WS-FECHA-DD             PIC 99.
027350           05  FILLER                  PIC X(02).
027400*
027500*    LINEAS DE SEPARACION DEL LISTADO Y CONTROL DE PAGINA
027600       77  IMP-LINE                    PIC X(132)  VALUE ALL '='.
027700       77  IMP-LINE2                   PIC X(132)  VALUE ALL '-'.
027800       77  IMP-SEPARATE                PIC X(132)  VALUE SPACES.
027900       77  IMP-CUENTA-LINEA            PIC 9(02)   COMP VALUE ZEROS.
028000       77  IMP-CUENTA-PAGINA           PIC 9(02)   COMP VALUE ZEROS.
028100*
028200*    LINEA DE TITULO DEL LISTADO (132 BYTES)
028300       01  IMP-TITULO.
028400           05  FILLER                  PIC X(25)
028500                   VALUE 'VERIFICACION DE POLITICAS'.
028600           05  FILLER                  PIC X(40)
028700                   VALUE 'DE CUMPLIMIENTO - LISTADO DE CONTROL'.
028800           05  FILLER                  PIC X(15)
028900                   VALUE 'FECHA PROCESO:'.
029000           05  IMP-TIT-DD              PIC 99.
029100           05  FILLER                  PIC X(01)   VALUE '/'.
029200           05  IMP-TIT-MM              PIC 99.
029300           05  FILLER                  PIC X(01)   VALUE '/'.
029400           05  IMP-TIT-AA              PIC 99.
029500           05  FILLER                  PIC X(02)   VALUE SPACES.
029600           05  FILLER                  PIC X(08)   VALUE 'PAGINA: '.
029700           05  IMP-TIT-PAGINA          PIC ZZ9.
029800           05  FILLER                  PIC X(15)   VALUE SPACES.
029900*
030000*    LINEA DE SUBTITULO - ENCABEZADO DE COLUMNAS (132 BYTES)
030100       01  IMP-SUBTITULO.
030200           05  FILLER                  PIC X(03)   VALUE SPACES.
030300           05  FILLER                  PIC X(08)   VALUE 'POLITICA'.
030400           05  FILLER                  PIC X(03)   VALUE SPACES.
030500           05  FILLER                  PIC X(30)
030600                   VALUE 'NOMBRE DE LA POLITICA'.
030700           05  FILLER                  PIC X(03)   VALUE SPACES.
030800           05  FILLER                  PIC X(04)   VALUE 'VERE'.
030900           05  FILLER                  PIC X(03)   VALUE SPACES.
031000           05  FILLER                  PIC X(04)   VALUE 'FALL'.
031100           05  FILLER                  PIC X(71)   VALUE SPACES.
031200*
031300*    LINEA DE DETALLE POR POLITICA EVALUADA (132 BYTES)
031400       01  IMP-DET-POLITICA.
031500           05  FILLER                  PIC X(03)   VALUE SPACES.
031600           05  IMP-DPOL-ID             PIC X(08).
031700           05  FILLER                  PIC X(03)   VALUE SPACES.
031800           05  IMP-DPOL-NOMBRE         PIC X(30).
031900           05  FILLER                  PIC X(03)   VALUE SPACES.
032000           05  IMP-DPOL-VEREDICTO      PIC X(04).
032100           05  FILLER                  PIC X(03)   VALUE SPACES.
032200           05  IMP-DPOL-FALLADAS       PIC ZZZ9.
032300           05  FILLER                  PIC X(71)   VALUE SPACES.
032400*
032500*    LINEA DE ENCABEZADO DE USUARIO (132 BYTES)
032600       01  IMP-ENCAB-USUARIO.
032700           05  FILLER                  PIC X(02)   VALUE SPACES.
032800           05  FILLER                  PIC X(10)   VALUE 'USUARIO: '.
032900           05  IMP-ENC-USR-ID          PIC X(08).
033000           05  FILLER                  PIC X(03)   VALUE SPACES.
033100           05  IMP-ENC-USR-LABEL       PIC X(30).
033200           05  FILLER                  PIC X(79)   VALUE SPACES.
033300*
033400*    LINEA DE DETALLE DE CONDICION FALLADA (132 BYTES)
033500       01  IMP-DET-CONDICION.
033600           05  FILLER                  PIC X(06)   VALUE SPACES.
033700           05  FILLER                  PIC X(03)   VALUE SPACES.
033800           05  IMP-DCND-CAMPO          PIC X(30).
033900           05  FILLER                  PIC X(01)   VALUE SPACES.
034000           05  IMP-DCND-OPERADOR       PIC X(12).
034100           05  FILLER                  PIC X(01)   VALUE SPACES.
034200           05  IMP-DCND-ESPERADO       PIC X(20).
034300           05  FILLER                  PIC X(04)   VALUE SPACES.
034400           05  IMP-DCND-ACTUAL         PIC X(20).
034500           05  FILLER                  PIC X(01)   VALUE SPACES.
034600           05  IMP-DCND-ERROR          PIC X(17).
034700           05  FILLER                  PIC X(12)   VALUE SPACES.
034800*
034900*    LINEA DE SUBTOTAL POR USUARIO (132 BYTES)
035000       01  IMP-SUBTOTAL-USUARIO.
035100           05  FILLER                  PIC X(06)   VALUE SPACES.
035200           05  FILLER                  PIC X(30)
035300                   VALUE 'SUBTOTAL DEL USUARIO -'.
035400           05  FILLER                  PIC X(04)   VALUE ' OK:'.
035500           05  IMP-SUBT-PASO           PIC ZZZ9.
035600           05  FILLER                  PIC X(08)   VALUE ' FALLO:'.
035700           05  IMP-SUBT-FALLO          PIC ZZZ9.
035800           05  FILLER                  PIC X(76)   VALUE SPACES.
035900*
036000*    LINEA GENERICA DE TOTAL FINAL (132 BYTES, REUTILIZABLE)
036100       01  IMP-LINEA-TOTAL.
036200           05  FILLER                  PIC X(06)   VALUE SPACES.
036300           05  IMP-TOT-ETIQUETA        PIC X(40).
036400           05  FILLER                  PIC X(02)   VALUE SPACES.
036500           05  IMP-TOT-VALOR           PIC ZZZ,ZZ9.
036600           05  FILLER                  PIC X(77)   VALUE SPACES.
036700*
036800       LINKAGE SECTION.
036900*
037000       PROCEDURE DIVISION.
037100*
037200       MAIN-PROGRAM-I.
037300           PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
037400           IF WS-NO-ABEND
037500               PERFORM 2000-CARGAR-USUARIOS-I
037600                  THRU 2000-CARGAR-USUARIOS-F
037700               PERFORM 3000-CARGAR-POLITICAS-I
037800                  THRU 3000-CARGAR-POLITICAS-F
037900               IF WS-CANT-POLITICAS EQUAL ZEROS
038000                   DISPLAY 'PGMPOLEV - CATALOGO DE POLITICAS VACIO'
038100                   MOVE 9999 TO RETURN-CODE
038200               ELSE
038300                   PERFORM 5100-TITULOS-I THRU 5100-TITULOS-F
038400                   PERFORM 4000-CRUZAR-USUARIOS-POLITICAS-I
038500                      THRU 4000-CRUZAR-USUARIOS-POLITICAS-F
038600                      VARYING WS-IDX-USR FROM 1 BY 1
038700                         UNTIL WS-IDX-USR > WS-CANT-USUARIOS
038800                   PERFORM 5500-TOTALES-FINALES-I
038900                      THRU 5500-TOTALES-FINALES-F
039000               END-IF
039100           END-IF.
039200           PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
039300           GOBACK.
039400       MAIN-PROGRAM-F.
039500           EXIT.
039600*
039700*----------------------------------------------------------------
039800*    APERTURA DE ARCHIVOS Y PUESTA EN CERO DE CONTADORES
039900*----------------------------------------------------------------
040000       1000-INICIO-I.
040100           ACCEPT WS-FECHA FROM DATE.
040200           SET WS-NO-FIN-LECTURA-USR TO TRUE.
040300           SET WS-NO-FIN-LECTURA-POL TO TRUE.
040400           SET WS-NO-ABEND TO TRUE.
040500           MOVE ZEROS TO IMP-CUENTA-PAGINA.
040600           OPEN INPUT USUARIOS.
040700           IF FS-USUARIOS NOT EQUAL '00'
040800               DISPLAY 'PGMPOLEV - ERROR APERTURA USUARIOS - FS='
040900                       FS-USUARIOS
041000               SET WS-ABEND TO TRUE
041100           END-IF.
041200           OPEN INPUT POLITICAS.
041300           IF FS-POLITICAS NOT EQUAL '00'
041400               DISPLAY 'PGMPOLEV - ERROR APERTURA POLITICAS - FS='
041500                       FS-POLITICAS
041600               SET WS-ABEND TO TRUE
041700           END-IF.
041800           OPEN OUTPUT DETALLE.
041900           IF FS-DETALLE NOT EQUAL '00'
042000               DISPLAY 'PGMPOLEV - ERROR APERTURA DETALLE - FS='
042100                       FS-DETALLE
042200               SET WS-ABEND TO TRUE
042300           END-IF.
042400           OPEN OUTPUT RESUMEN.
042500           IF FS-RESUMEN NOT EQUAL '00'
042600               DISPLAY 'PGMPOLEV - ERROR APERTURA RESUMEN - FS='
042700                       FS-RESUMEN
042800               SET WS-ABEND TO TRUE
042900           END-IF.
043000           OPEN OUTPUT LISTADO.
043100           IF FS-LISTADO NOT EQUAL '00'
043200               DISPLAY 'PGMPOLEV - ERROR APERTURA LISTADO - FS='
043300                       FS-LISTADO
043400               SET WS-ABEND TO TRUE
043500           END-IF.
043600       1000-INICIO-F.
043700           EXIT.
043800*
043900*----------------------------------------------------------------
044000*    CARGA DEL PADRON DE USUARIOS (CORTE DE CONTROL SOBRE EL
044100*    IDENTIFICADOR DE USUARIO - CADA GRUPO DE REGISTROS CONTIGUOS
044200*    CON EL MISMO UR-USER-ID FORMA UN USUARIO CON SUS ATRIBUTOS)
044300*----------------------------------------------------------------
044400       2000-CARGAR-USUARIOS-I.
044500           PERFORM 2100-LEER-USUARIO-I THRU 2100-LEER-USUARIO-F.
044600           IF WS-PRIMER-REG-USR EQUAL 'SI'
044700               MOVE 'NO' TO WS-PRIMER-REG-USR
044800               IF WS-NO-FIN-LECTURA-USR
044900                   MOVE UR-USER-ID TO WS-USER-ID-ANT
045000                   PERFORM 2120-ABRIR-ENTRADA-USR-I
045100                      THRU 2120-ABRIR-ENTRADA-USR-F
045200               END-IF
045300           END-IF.
045400           PERFORM 2200-PROCESAR-USUARIO-I THRU 2200-PROCESAR-USUARIO-F
045500              UNTIL WS-FIN-LECTURA-USR.
045600       2000-CARGAR-USUARIOS-F.
045700           EXIT.
045800*
045900       2100-LEER-USUARIO-I.
046000           READ USUARIOS INTO UR-REGISTRO-USUARIO.
046100           EVALUATE FS-USUARIOS
046200               WHEN '00'
046300                   ADD 1 TO WS-LEIDOS-USUARIOS
046400               WHEN '10'
046500                   SET WS-FIN-LECTURA-USR TO TRUE
046600               WHEN OTHER
046700                   DISPLAY 'PGMPOLEV - ERROR LECTURA USUARIOS - FS='
046800                           FS-USUARIOS
046900                   SET WS-FIN-LECTURA-USR TO TRUE
047000           END-EVALUATE.
047100       2100-LEER-USUARIO-F.
047200           EXIT.
047300*
047400       2120-ABRIR-ENTRADA-USR-I.
047500           IF WS-IDX-USR NOT < 200
047600               DISPLAY 'PGMPOLEV - TABLA DE USUARIOS LLENA - SE '
047700                       'DESCARTAN LOS EXCEDENTES'
047800           ELSE
047900               SET WS-IDX-USR UP BY 1
048000               MOVE WS-USER-ID-ANT TO WS-USR-ID (WS-IDX-USR)
048100               MOVE SPACES TO WS-USR-LABEL (WS-IDX-USR)
048200               MOVE ZEROS TO WS-USR-CANT-ATRIB (WS-IDX-USR)
048300           END-IF.
048400       2120-ABRIR-ENTRADA-USR-F.
048500           EXIT.
048600*
048700       2200-PROCESAR-USUARIO-I.
048800           PERFORM 2210-AGREGAR-ATRIBUTO-I THRU 2210-AGREGAR-ATRIBUTO-F.
048900           PERFORM 2100-LEER-USUARIO-I THRU 2100-LEER-USUARIO-F.
049000           IF WS-FIN-LECTURA-USR
049100               PERFORM 2300-CERRAR-USUARIO-I THRU 2300-CERRAR-USUARIO-F
049200           ELSE
049300               IF UR-USER-ID NOT EQUAL WS-USER-ID-ANT
049400                   PERFORM 2300-CERRAR-USUARIO-I
049500                      THRU 2300-CERRAR-USUARIO-F
049600                   MOVE UR-USER-ID TO WS-USER-ID-ANT
049700                   PERFORM 2120-ABRIR-ENTRADA-USR-I
049800                      THRU 2120-ABRIR-ENTRADA-USR-F
049900               END-IF
050000           END-IF.
050100       2200-PROCESAR-USUARIO-F.
050200           EXIT.
050300*
050400       2210-AGREGAR-ATRIBUTO-I.
050500           IF UR-ATTR-VALUE EQUAL SPACES
050600               CONTINUE
050700           ELSE
050800               IF WS-USR-CANT-ATRIB (WS-IDX-USR) NOT < 20
050900                   DISPLAY 'PGMPOLEV - TABLA DE ATRIBUTOS LLENA PARA '
051000                           'EL USUARIO ' WS-USER-ID-ANT
051100               ELSE
051200                   ADD 1 TO WS-USR-CANT-ATRIB (WS-IDX-USR)
051300                   SET WS-IDX-ATR TO WS-USR-CANT-ATRIB (WS-IDX-USR)
051400                   MOVE UR-ATTR-NAME
051500                       TO WS-ATR-NOMBRE (WS-IDX-USR, WS-IDX-ATR)
051600                   MOVE UR-ATTR-VALUE TO WS-VALOR-ORIGINAL
051700                   PERFORM 2220-CLASIFICAR-VALOR-I
051800                      THRU 2220-CLASIFICAR-VALOR-F
051900               END-IF
052000           END-IF.
052100       2210-AGREGAR-ATRIBUTO-F.
052200           EXIT.
052300*
052400*----------------------------------------------------------------
052500*    CLASIFICACION DEL VALOR DE UN ATRIBUTO: BOOLEANO (L),
052600*    ENTERO (E), DECIMAL (D) O CADENA DE TEXTO (C)
052700*----------------------------------------------------------------
052800       2220-CLASIFICAR-VALOR-I.
052900           MOVE UR-ATTR-VALUE TO WS-ATR-TEXTO (WS-IDX-USR, WS-IDX-ATR).
053000           MOVE SPACES TO WS-ATR-TIPO (WS-IDX-USR, WS-IDX-ATR).
053100           MOVE UR-ATTR-VALUE TO WS-CAMPO-GENERICO.
053200           PERFORM 2225-CALCULAR-LARGO-GENERICO-I
053300              THRU 2225-CALCULAR-LARGO-GENERICO-F.
053400           MOVE WS-LONG-GENERICO TO WS-LONG-VALOR.
053500           PERFORM 2230-VERIFICAR-BOOLEANO-I
053600              THRU 2230-VERIFICAR-BOOLEANO-F.
053700           IF WS-ES-BOOLEANO
053800               MOVE 'L' TO WS-ATR-TIPO (WS-IDX-USR, WS-IDX-ATR)
053900           ELSE
054000               PERFORM 2240-VERIFICAR-ENTERO-I
054100                  THRU 2240-VERIFICAR-ENTERO-F
054200               IF WS-VALOR-ES-ENTERO
054300                   MOVE 'E' TO WS-ATR-TIPO (WS-IDX-USR, WS-IDX-ATR)
054400                   PERFORM 2250-CONVERTIR-NUMERICO-I
054500                      THRU 2250-CONVERTIR-NUMERICO-F
054600               ELSE
054700                   PERFORM 2250-CONVERTIR-NUMERICO-I
054800                      THRU 2250-CONVERTIR-NUMERICO-F
054900                   IF WS-PNUM-ES-VALIDO EQUAL 'S'
055000                       MOVE 'D' TO WS-ATR-TIPO (WS-IDX-USR, WS-IDX-ATR)
055100                   ELSE
055200                       MOVE 'C' TO WS-ATR-TIPO (WS-IDX-USR, WS-IDX-ATR)
055300                   END-IF
055400               END-IF
055500           END-IF.
055600       2220-CLASIFICAR-VALOR-F.
055700           EXIT.
055800*
055900       2225-CALCULAR-LARGO-GENERICO-I.
056000           MOVE 40 TO WS-LONG-GENERICO.
056100           SET WS-IDX-CAR TO 40.
056200           PERFORM 2226-BUSCAR-LARGO-GENERICO-I
056300              THRU 2226-BUSCAR-LARGO-GENERICO-F
056400              UNTIL WS-IDX-CAR EQUAL ZEROS.
056500       2225-CALCULAR-LARGO-GENERICO-F.
056600           EXIT.
056700*
056800       2226-BUSCAR-LARGO-GENERICO-I.
056900           IF WS-CAMPO-GENERICO-CAR (WS-IDX-CAR) NOT EQUAL SPACES
057000               MOVE WS-IDX-CAR TO WS-LONG-GENERICO
057100               MOVE ZEROS TO WS-IDX-CAR
057200           ELSE
057300               SUBTRACT 1 FROM WS-IDX-CAR
057400               IF WS-IDX-CAR EQUAL ZEROS
057500                   MOVE ZEROS TO WS-LONG-GENERICO
057600               END-IF
057700           END-IF.
057800       2226-BUSCAR-LARGO-GENERICO-F.
057900           EXIT.
058000*
058100       2230-VERIFICAR-BOOLEANO-I.
058200           MOVE UR-ATTR-VALUE TO WS-VALOR-MAYUS.
058300           INSPECT WS-VALOR-MAYUS
058400               CONVERTING 'abcdefghijklmnopqrstuvwxyz'
058500                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
058600           MOVE 'N' TO WS-SW-ES-BOOLEANO.
058700           IF WS-VALOR-MAYUS (1:WS-LONG-VALOR) EQUAL 'TRUE'
058800              AND WS-LONG-VALOR EQUAL 4
058900               SET WS-ES-BOOLEANO TO TRUE
059000           ELSE
059100               IF WS-VALOR-MAYUS (1:WS-LONG-VALOR) EQUAL 'FALSE'
059200                  AND WS-LONG-VALOR EQUAL 5
059300                   SET WS-ES-BOOLEANO TO TRUE
059400               END-IF
059500           END-IF.
059600       2230-VERIFICAR-BOOLEANO-F.
059700           EXIT.
059800*
059900       2240-VERIFICAR-ENTERO-I.
060000           MOVE 'S' TO WS-SW-ES-ENTERO.
060100           IF WS-LONG-VALOR EQUAL ZEROS
060200               MOVE 'N' TO WS-SW-ES-ENTERO
060300           ELSE
060400               MOVE 1 TO WS-POS-INICIO-VAL
060500               IF WS-VALOR-ORIGINAL-CAR (1) EQUAL '+'
060600                  OR WS-VALOR-ORIGINAL-CAR (1) EQUAL '-'
060700                   MOVE 2 TO WS-POS-INICIO-VAL
060800               END-IF
060900               IF WS-POS-INICIO-VAL > WS-LONG-VALOR
061000                   MOVE 'N' TO WS-SW-ES-ENTERO
061100               ELSE
061200                   PERFORM 2245-VERIFICAR-DIGITO-VAL-I
061300                      THRU 2245-VERIFICAR-DIGITO-VAL-F
061400                      VARYING WS-POS-INICIO-VAL FROM WS-POS-INICIO-VAL
061500                         BY 1 UNTIL WS-POS-INICIO-VAL > WS-LONG-VALOR
061600               END-IF
061700           END-IF.
061800       2240-VERIFICAR-ENTERO-F.
061900           EXIT.
062000*
062100       2245-VERIFICAR-DIGITO-VAL-I.
062200           IF WS-VALOR-ORIGINAL-CAR (WS-POS-INICIO-VAL) NOT CLASE-DIGITO
062300               MOVE 'N' TO WS-SW-ES-ENTERO
062400           END-IF.
062500       2245-VERIFICAR-DIGITO-VAL-F.
062600           EXIT.
062700*
062800       2250-CONVERTIR-NUMERICO-I.
062900           MOVE SPACES TO WS-PARAM-NUM.
063000           MOVE UR-ATTR-VALUE TO WS-PNUM-TEXTO.
063100           CALL WS-NOMBRE-RUTINA-NUM USING WS-PARAM-NUM.
063200           IF WS-PNUM-ES-VALIDO EQUAL 'S'
063300               MOVE WS-PNUM-VALOR
063400                   TO WS-ATR-NUMERICO (WS-IDX-USR, WS-IDX-ATR)
063500           ELSE
063600               MOVE ZEROS TO WS-ATR-NUMERICO (WS-IDX-USR, WS-IDX-ATR)
063700           END-IF.
063800       2250-CONVERTIR-NUMERICO-F.
063900           EXIT.
064000*
064100*----------------------------------------------------------------
064200*    CIERRE DEL GRUPO DE UN USUARIO - DERIVA LA ETIQUETA
064300*----------------------------------------------------------------
064400       2300-CERRAR-USUARIO-I.
064500           ADD 1 TO WS-CANT-USUARIOS.
064600           PERFORM 2310-DERIVAR-ETIQUETA-USUARIO-I
064700              THRU 2310-DERIVAR-ETIQUETA-USUARIO-F.
064800       2300-CERRAR-USUARIO-F.
064900           EXIT.
065000*
065100       2310-DERIVAR-ETIQUETA-USUARIO-I.
065200           MOVE 'N' TO WS-SW-ETIQUETA-HALLADA.
065300           IF WS-USR-CANT-ATRIB (WS-IDX-USR) EQUAL ZEROS
065400               SET WS-ORDINAL-NUM TO WS-IDX-USR
065500               MOVE WS-ORDINAL-NUM TO WS-ORDINAL-DISPLAY
065600               STRING 'USER #' WS-ORDINAL-DISPLAY
065700                   DELIMITED BY SIZE INTO WS-USR-LABEL (WS-IDX-USR)
065800           ELSE
065900               SET WS-IDX-ETQ TO 1
066000               PERFORM 2315-BUSCAR-ETIQUETA-CANDIDATO-I
066100                  THRU 2315-BUSCAR-ETIQUETA-CANDIDATO-F
066200                  VARYING WS-IDX-ETQ FROM 1 BY 1
066300                     UNTIL WS-IDX-ETQ > 5 OR WS-ETIQUETA-HALLADA
066400               IF NOT WS-ETIQUETA-HALLADA
066500                   SET WS-IDX-ATR TO 1
066600                   STRING WS-ATR-NOMBRE (WS-IDX-USR, 1)
066700                          DELIMITED BY SPACE
066800                          ': ' DELIMITED BY SIZE
066900                          WS-ATR-TEXTO (WS-IDX-USR, 1)
067000                          DELIMITED BY SPACE
067100                       INTO WS-USR-LABEL (WS-IDX-USR)
067200               END-IF
067300           END-IF.
067400       2310-DERIVAR-ETIQUETA-USUARIO-F.
067500           EXIT.
067600*
067700       2315-BUSCAR-ETIQUETA-CANDIDATO-I.
067800           SET WS-IDX-ATR TO 1.
067900           SEARCH WS-USR-ATRIBUTO (WS-IDX-USR)
068000               AT END
068100                   CONTINUE
068200               WHEN WS-ATR-NOMBRE (WS-IDX-USR, WS-IDX-ATR)
068300                       EQUAL WS-ETQ-CAND (WS-IDX-ETQ)
068400                   MOVE WS-ATR-TEXTO (WS-IDX-USR, WS-IDX-ATR)
068500                       TO WS-USR-LABEL (WS-IDX-USR)
068600                   SET WS-ETIQUETA-HALLADA TO TRUE
068700           END-SEARCH.
068800       2315-BUSCAR-ETIQUETA-CANDIDATO-F.
068900           EXIT.
069000*
069100*----------------------------------------------------------------
069200*    CARGA DEL CATALOGO DE POLITICAS (CORTE DE CONTROL SOBRE EL
069300*    IDENTIFICADOR DE POLITICA - EL PRIMER REGISTRO DE CADA
069400*    GRUPO FIJA EL NOMBRE Y EL TIPO DE MATCH DE LA POLITICA)
069500*----------------------------------------------------------------
069600       3000-CARGAR-POLITICAS-I.
069700           PERFORM 3100-LEER-POLITICA-I THRU 3100-LEER-POLITICA-F.
069800           IF WS-PRIMER-REG-POL EQUAL 'SI'
069900               MOVE 'NO' TO WS-PRIMER-REG-POL
070000               IF WS-NO-FIN-LECTURA-POL
070100                   MOVE PR-POLICY-ID TO WS-POLICY-ID-ANT
070200                   PERFORM 3120-ABRIR-ENTRADA-POL-I
070300                      THRU 3120-ABRIR-ENTRADA-POL-F
070400               END-IF
070500           END-IF.
070600           PERFORM 3200-PROCESAR-POLITICA-I
070700              THRU 3200-PROCESAR-POLITICA-F
070800              UNTIL WS-FIN-LECTURA-POL.
070900       3000-CARGAR-POLITICAS-F.
071000           EXIT.
071100*
071200       3100-LEER-POLITICA-I.
071300           READ POLITICAS INTO PR-REGISTRO-POLITICA.
071400           EVALUATE FS-POLITICAS
071500               WHEN '00'
071600                   ADD 1 TO WS-LEIDOS-POLITICAS
071700               WHEN '10'
071800                   SET WS-FIN-LECTURA-POL TO TRUE
071900               WHEN OTHER
072000                   DISPLAY 'PGMPOLEV - ERROR LECTURA POLITICAS - FS='
072100                           FS-POLITICAS
072200                   SET WS-FIN-LECTURA-POL TO TRUE
072300           END-EVALUATE.
072400       3100-LEER-POLITICA-F.
072500           EXIT.
072600*
072700       3120-ABRIR-ENTRADA-POL-I.
072800           IF WS-IDX-POL NOT < 100
072900               DISPLAY 'PGMPOLEV - CATALOGO DE POLITICAS LLENO - SE '
073000                       'DESCARTAN LAS EXCEDENTES'
073100           ELSE
073200               SET WS-IDX-POL UP BY 1
073300               MOVE WS-POLICY-ID-ANT TO WS-POL-ID (WS-IDX-POL)
073400               MOVE PR-POLICY-NAME TO WS-POL-NOMBRE (WS-IDX-POL)
073500               IF PR-MATCH-TYPE EQUAL 'ANY'
073600                   MOVE 'ANY' TO WS-POL-MATCH-TYPE (WS-IDX-POL)
073700               ELSE
073800                   MOVE 'ALL' TO WS-POL-MATCH-TYPE (WS-IDX-POL)
073900               END-IF
074000               MOVE ZEROS TO WS-POL-CANT-COND (WS-IDX-POL)
074100           END-IF.
074200       3120-ABRIR-ENTRADA-POL-F.
074300           EXIT.
074400*
074500       3200-PROCESAR-POLITICA-I.
074600           PERFORM 3210-AGREGAR-CONDICION-I
074700              THRU 3210-AGREGAR-CONDICION-F.
074800           PERFORM 3100-LEER-POLITICA-I THRU 3100-LEER-POLITICA-F.
074900           IF WS-FIN-LECTURA-POL
075000               PERFORM 3300-CERRAR-POLITICA-I
075100                  THRU 3300-CERRAR-POLITICA-F
075200           ELSE
075300               IF PR-POLICY-ID NOT EQUAL WS-POLICY-ID-ANT
075400                   PERFORM 3300-CERRAR-POLITICA-I
075500                      THRU 3300-CERRAR-POLITICA-F
075600                   MOVE PR-POLICY-ID TO WS-POLICY-ID-ANT
075700                   PERFORM 3120-ABRIR-ENTRADA-POL-I
075800                      THRU 3120-ABRIR-ENTRADA-POL-F
075900               END-IF
076000           END-IF.
076100       3200-PROCESAR-POLITICA-F.
076200           EXIT.
076300*
076400       3210-AGREGAR-CONDICION-I.
076500           IF PR-FIELD-NAME EQUAL SPACES
076600               CONTINUE
076700           ELSE
076800               IF WS-POL-CANT-COND (WS-IDX-POL) NOT < 15
076900                   DISPLAY 'PGMPOLEV - TABLA DE CONDICIONES LLENA '
077000                           'PARA LA POLITICA ' WS-POLICY-ID-ANT
077100               ELSE
077200                   ADD 1 TO WS-POL-CANT-COND (WS-IDX-POL)
077300                   SET WS-IDX-COND TO WS-POL-CANT-COND (WS-IDX-POL)
077400                   IF PR-NEGATE EQUAL 'Y' OR PR-NEGATE EQUAL 'y'
077500                       MOVE 'Y'
077600                           TO WS-CND-NEGAR (WS-IDX-POL, WS-IDX-COND)
077700                   ELSE
077800                       MOVE 'N'
077900                           TO WS-CND-NEGAR (WS-IDX-POL, WS-IDX-COND)
078000                   END-IF
078100                   MOVE PR-FIELD-NAME
078200                       TO WS-CND-CAMPO (WS-IDX-POL, WS-IDX-COND)
078300                   MOVE PR-OPERATOR
078400                       TO WS-CND-OPERADOR (WS-IDX-POL, WS-IDX-COND)
078500                   MOVE PR-EXPECTED-VALUE
078600                       TO WS-CND-ESPERADO (WS-IDX-POL, WS-IDX-COND)
078700               END-IF
078800           END-IF.
078900       3210-AGREGAR-CONDICION-F.
079000           EXIT.
079100*
079200       3300-CERRAR-POLITICA-I.
079300           IF WS-POL-NOMBRE (WS-IDX-POL) EQUAL SPACES
079400               SET WS-ORDINAL-NUM TO WS-IDX-POL
079500               MOVE WS-ORDINAL-NUM TO WS-ORDINAL-DISPLAY
079600               STRING 'POLICY #' WS-ORDINAL-DISPLAY
079700                   DELIMITED BY SIZE INTO WS-POL-NOMBRE (WS-IDX-POL)
079800           END-IF.
079900           ADD 1 TO WS-CANT-POLITICAS.
080000       3300-CERRAR-POLITICA-F.
080100           EXIT.
080200*
080300*----------------------------------------------------------------
080400*    CRUCE DE CADA USUARIO CONTRA CADA POLITICA DEL CATALOGO
080500*----------------------------------------------------------------
080600       4000-CRUZAR-USUARIOS-POLITICAS-I.
080700           MOVE ZEROS TO WS-CANT-POL-PASO-USR.
080800           MOVE ZEROS TO WS-CANT-POL-FALLO-USR.
080900           PERFORM 5200-ENCABEZADO-USUARIO-I
081000              THRU 5200-ENCABEZADO-USUARIO-F.
081100           PERFORM 4010-CRUZAR-POLITICAS-USUARIO-I
081200              THRU 4010-CRUZAR-POLITICAS-USUARIO-F
081300              VARYING WS-IDX-POL FROM 1 BY 1
081400                 UNTIL WS-IDX-POL > WS-CANT-POLITICAS.
081500           PERFORM 5400-SUBTOTAL-USUARIO-I THRU 5400-SUBTOTAL-USUARIO-F.
081600       4000-CRUZAR-USUARIOS-POLITICAS-F.
081700           EXIT.
081800*
081900       4010-CRUZAR-POLITICAS-USUARIO-I.
082000           PERFORM 4100-EVALUAR-POLITICA-I THRU 4100-EVALUAR-POLITICA-F.
082100           PERFORM 4300-ESCRIBIR-RESUMEN-I THRU 4300-ESCRIBIR-RESUMEN-F.
082200           PERFORM 5210-DETALLE-POLITICA-I THRU 5210-DETALLE-POLITICA-F.
082300           ADD 1 TO WS-CANT-EVALUACIONES.
082400           IF WS-POLITICA-PASO
082500               ADD 1 TO WS-CANT-POL-PASO-USR
082600           ELSE
082700               ADD 1 TO WS-CANT-POL-FALLO-USR
082800               PERFORM 5300-IMPRIMIR-CONDICIONES-FALLADAS-I
082900                  THRU 5300-IMPRIMIR-CONDICIONES-FALLADAS-F
083000           END-IF.
083100       4010-CRUZAR-POLITICAS-USUARIO-F.
083200           EXIT.
083300*
083400*----------------------------------------------------------------
083500*    EVALUACION DE TODAS LAS CONDICIONES DE UNA POLITICA PARA
083600*    EL USUARIO EN CURSO Y COMBINACION DEL VEREDICTO FINAL
083700*----------------------------------------------------------------
083800       4100-EVALUAR-POLITICA-I.
083900           MOVE ZEROS TO WS-CANT-COND-FALLO.
084000           MOVE ZEROS TO WS-CANT-COND-PASO-POL.
084100           MOVE ZEROS TO WS-CANT-DETPAR.
084200           IF WS-POL-CANT-COND (WS-IDX-POL) > ZEROS
084300               PERFORM 4110-EVALUAR-CONDICION-I
084400                  THRU 4110-EVALUAR-CONDICION-F
084500                  VARYING WS-IDX-COND FROM 1 BY 1
084600                     UNTIL WS-IDX-COND > WS-POL-CANT-COND (WS-IDX-POL)
084700           END-IF.
084800           PERFORM 4200-COMBINAR-VEREDICTO-I
084900              THRU 4200-COMBINAR-VEREDICTO-F.
085000       4100-EVALUAR-POLITICA-F.
085100           EXIT.
085200*
085300       4110-EVALUAR-CONDICION-I.
085400           PERFORM 4120-BUSCAR-ATRIBUTO-I THRU 4120-BUSCAR-ATRIBUTO-F.
085500           MOVE SPACES TO WS-PARAM-EVAL.
085600           MOVE WS-CND-OPERADOR (WS-IDX-POL, WS-IDX-COND)
085700               TO WS-PEVL-OPERADOR-CRUDO.
085800           MOVE WS-CND-ESPERADO (WS-IDX-POL, WS-IDX-COND)
085900               TO WS-PEVL-VALOR-ESPERADO.
086000           MOVE WS-CND-NEGAR (WS-IDX-POL, WS-IDX-COND) TO WS-PEVL-NEGAR.
086100           CALL WS-NOMBRE-RUTINA-EVAL USING WS-PARAM-EVAL.
086200           ADD 1 TO WS-CANT-CONDICIONES.
086300           MOVE SPACES TO RD-REGISTRO-DETALLE.
086400           MOVE WS-USR-ID (WS-IDX-USR) TO RD-USER-ID.
086500           MOVE WS-POL-ID (WS-IDX-POL) TO RD-POLICY-ID.
086600           MOVE WS-CND-CAMPO (WS-IDX-POL, WS-IDX-COND) TO RD-FIELD-NAME.
086700           MOVE WS-PEVL-OPERADOR-NORM TO RD-OPERATOR.
086800           MOVE WS-PEVL-VALOR-ESPERADO TO RD-EXPECTED.
086900           MOVE WS-PEVL-ATRIB-TEXTO TO RD-ACTUAL.
087000           MOVE WS-PEVL-RESULTADO TO RD-OUTCOME.
087100           MOVE WS-PEVL-ERROR TO RD-ERROR.
087200           WRITE RD-REGISTRO-DETALLE.
087300           IF FS-DETALLE NOT EQUAL '00'
087400               DISPLAY 'PGMPOLEV - ERROR ESCRITURA DETALLE - FS='
087500                       FS-DETALLE
087600           END-IF.
087700           IF WS-PEVL-RESULTADO EQUAL 'PASS'
087800               ADD 1 TO WS-CANT-COND-PASO-POL
087900           ELSE
088000               ADD 1 TO WS-CANT-COND-FALLO
088100               IF WS-CANT-DETPAR < 15
088200                   ADD 1 TO WS-CANT-DETPAR
088300                   SET WS-IDX-DETPAR TO WS-CANT-DETPAR
088400                   MOVE WS-CND-CAMPO (WS-IDX-POL, WS-IDX-COND)
088500                       TO WS-DETPAR-CAMPO (WS-IDX-DETPAR)
088600                   MOVE WS-PEVL-OPERADOR-NORM
088700                       TO WS-DETPAR-OPERADOR (WS-IDX-DETPAR)
088800                   MOVE WS-PEVL-VALOR-ESPERADO
088900                       TO WS-DETPAR-ESPERADO (WS-IDX-DETPAR)
089000                   MOVE WS-PEVL-ATRIB-TEXTO
089100                       TO WS-DETPAR-ACTUAL (WS-IDX-DETPAR)
089200                   MOVE WS-PEVL-ERROR TO WS-DETPAR-ERROR (WS-IDX-DETPAR)
089300               END-IF
089400           END-IF.
089500       4110-EVALUAR-CONDICION-F.
089600           EXIT.
089700*
089800       4120-BUSCAR-ATRIBUTO-I.
089900           MOVE 'N' TO WS-PEVL-ATRIB-PRESENTE.
090000           MOVE SPACES TO WS-PEVL-ATRIB-TIPO.
090100           MOVE SPACES TO WS-PEVL-ATRIB-TEXTO.
090200           MOVE ZEROS TO WS-PEVL-ATRIB-NUMERICO.
090300           IF WS-USR-CANT-ATRIB (WS-IDX-USR) > ZEROS
090400               SET WS-IDX-ATR TO 1
090500               SEARCH WS-USR-ATRIBUTO (WS-IDX-USR)
090600                   AT END
090700                       CONTINUE
090800                   WHEN WS-ATR-NOMBRE (WS-IDX-USR, WS-IDX-ATR)
090900                           EQUAL WS-CND-CAMPO (WS-IDX-POL, WS-IDX-COND)
091000                       MOVE 'S' TO WS-PEVL-ATRIB-PRESENTE
091100                       MOVE WS-ATR-TIPO (WS-IDX-USR, WS-IDX-ATR)
091200                           TO WS-PEVL-ATRIB-TIPO
091300                       MOVE WS-ATR-TEXTO (WS-IDX-USR, WS-IDX-ATR)
091400                           TO WS-PEVL-ATRIB-TEXTO
091500                       MOVE WS-ATR-NUMERICO (WS-IDX-USR, WS-IDX-ATR)
091600                           TO WS-PEVL-ATRIB-NUMERICO
091700               END-SEARCH
091800           END-IF.
091900       4120-BUSCAR-ATRIBUTO-F.
092000           EXIT.
092100*
092200*----------------------------------------------------------------
092300*    COMBINACION DEL VEREDICTO DE LA POLITICA (ALL/ANY Y LA
092400*    REGLA DE VERDAD VACUA SOBRE UNA POLITICA SIN CONDICIONES)
092500*----------------------------------------------------------------
092600       4200-COMBINAR-VEREDICTO-I.
092700           SET WS-POLITICA-PASO TO FALSE.
092800           IF WS-POL-CANT-COND (WS-IDX-POL) EQUAL ZEROS
092900               IF WS-POL-MATCH-TYPE (WS-IDX-POL) EQUAL 'ALL'
093000                   SET WS-POLITICA-PASO TO TRUE
093100               END-IF
093200           ELSE
093300               IF WS-POL-MATCH-TYPE (WS-IDX-POL) EQUAL 'ALL'
093400                   IF WS-CANT-COND-FALLO EQUAL ZEROS
093500                       SET WS-POLITICA-PASO TO TRUE
093600                   END-IF
093700               ELSE
093800                   IF WS-CANT-COND-PASO-POL > ZEROS
093900                       SET WS-POLITICA-PASO TO TRUE
094000                   END-IF
094100               END-IF
094200           END-IF.
094300       4200-COMBINAR-VEREDICTO-F.
094400           EXIT.
094500*
094600       4300-ESCRIBIR-RESUMEN-I.
094700           MOVE SPACES TO RS-REGISTRO-RESUMEN.
094800           MOVE WS-USR-ID (WS-IDX-USR) TO RS-USER-ID.
094900           MOVE WS-USR-LABEL (WS-IDX-USR) TO RS-USER-LABEL.
095000           MOVE WS-POL-ID (WS-IDX-POL) TO RS-POLICY-ID.
095100           MOVE WS-POL-NOMBRE (WS-IDX-POL) TO RS-POLICY-NAME.
095200           IF WS-POLITICA-PASO
095300               MOVE 'PASS' TO RS-VERDICT
095400               ADD 1 TO WS-CANT-PASARON
095500           ELSE
095600               MOVE 'FAIL' TO RS-VERDICT
095700               ADD 1 TO WS-CANT-FALLARON
095800           END-IF.
095900           MOVE WS-CANT-COND-FALLO TO RS-FAIL-COUNT.
096000           WRITE RS-REGISTRO-RESUMEN.
096100           IF FS-RESUMEN NOT EQUAL '00'
096200               DISPLAY 'PGMPOLEV - ERROR ESCRITURA RESUMEN - FS='
096300                       FS-RESUMEN
096400           END-IF.
096500       4300-ESCRIBIR-RESUMEN-F.
096600           EXIT.
096700*
096800*----------------------------------------------------------------
096900*    IMPRESION DEL LISTADO DE CONTROL
097000*----------------------------------------------------------------
097100       5100-TITULOS-I.
097200           ADD 1 TO IMP-CUENTA-PAGINA.
097300           MOVE WS-FECHA-DD TO IMP-TIT-DD.
097400           MOVE WS-FECHA-MM TO IMP-TIT-MM.
097500           MOVE WS-FECHA-AA TO IMP-TIT-AA.
097600           MOVE IMP-CUENTA-PAGINA TO IMP-TIT-PAGINA.
097700           WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
097800           PERFORM 5150-SUBTITULOS-I THRU 5150-SUBTITULOS-F.
097900           MOVE 4 TO IMP-CUENTA-LINEA.
098000       5100-TITULOS-F.
098100           EXIT.
098200*
098300       5150-SUBTITULOS-I.
098400           WRITE REG-SALIDA FROM IMP-LINE AFTER 1.
098500           WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1.
098600           WRITE REG-SALIDA FROM IMP-LINE2 AFTER 1.
098700       5150-SUBTITULOS-F.
098800           EXIT.
098900*
099000       5200-ENCABEZADO-USUARIO-I.
099100           IF IMP-CUENTA-LINEA > 55
099200               PERFORM 5100-TITULOS-I THRU 5100-TITULOS-F
099300           END-IF.
099400           MOVE WS-USR-ID (WS-IDX-USR) TO IMP-ENC-USR-ID.
099500           MOVE WS-USR-LABEL (WS-IDX-USR) TO IMP-ENC-USR-LABEL.
099600           WRITE REG-SALIDA FROM IMP-ENCAB-USUARIO AFTER 2.
099700           ADD 2 TO IMP-CUENTA-LINEA.
099800       5200-ENCABEZADO-USUARIO-F.
099900           EXIT.
100000*
100100       5210-DETALLE-POLITICA-I.
100200           IF IMP-CUENTA-LINEA > 55
100300               PERFORM 5100-TITULOS-I THRU 5100-TITULOS-F
100400           END-IF.
100500           MOVE WS-POL-ID (WS-IDX-POL) TO IMP-DPOL-ID.
100600           MOVE WS-POL-NOMBRE (WS-IDX-POL) TO IMP-DPOL-NOMBRE.
100700           IF WS-POLITICA-PASO
100800               MOVE 'PASS' TO IMP-DPOL-VEREDICTO
100900           ELSE
101000               MOVE 'FAIL' TO IMP-DPOL-VEREDICTO
101100           END-IF.
101200           MOVE WS-CANT-COND-FALLO TO IMP-DPOL-FALLADAS.
101300           WRITE REG-SALIDA FROM IMP-DET-POLITICA AFTER 1.
101400           ADD 1 TO IMP-CUENTA-LINEA.
101500       5210-DETALLE-POLITICA-F.
101600           EXIT.
101700*
101800       5300-IMPRIMIR-CONDICIONES-FALLADAS-I.
101900           IF WS-IMPRIME-DETALLE
102000               PERFORM 5310-IMPRIMIR-CONDICION-I
102100                  THRU 5310-IMPRIMIR-CONDICION-F
102200                  VARYING WS-IDX-DETPAR FROM 1 BY 1
102300                     UNTIL WS-IDX-DETPAR > WS-CANT-DETPAR
102400           END-IF.
102500       5300-IMPRIMIR-CONDICIONES-FALLADAS-F.
102600           EXIT.
102700*
102800       5310-IMPRIMIR-CONDICION-I.
102900           IF IMP-CUENTA-LINEA > 55
103000               PERFORM 5100-TITULOS-I THRU 5100-TITULOS-F
103100           END-IF.
103200           MOVE WS-DETPAR-CAMPO (WS-IDX-DETPAR) TO IMP-DCND-CAMPO.
103300           MOVE WS-DETPAR-OPERADOR (WS-IDX-DETPAR) TO IMP-DCND-OPERADOR.
103400           MOVE WS-DETPAR-ESPERADO (WS-IDX-DETPAR) (1:20)
103500               TO IMP-DCND-ESPERADO.
103600           MOVE WS-DETPAR-ACTUAL (WS-IDX-DETPAR) (1:20)
103700               TO IMP-DCND-ACTUAL.
103800           MOVE WS-DETPAR-ERROR (WS-IDX-DETPAR) (1:17)
103900               TO IMP-DCND-ERROR.
104000           WRITE REG-SALIDA FROM IMP-DET-CONDICION AFTER 1.
104100           ADD 1 TO IMP-CUENTA-LINEA.
104200       5310-IMPRIMIR-CONDICION-F.
104300           EXIT.
104400*
104500       5400-SUBTOTAL-USUARIO-I.
104600           IF IMP-CUENTA-LINEA > 55
104700               PERFORM 5100-TITULOS-I THRU 5100-TITULOS-F
104800           END-IF.
104900           MOVE WS-CANT-POL-PASO-USR TO IMP-SUBT-PASO.
105000           MOVE WS-CANT-POL-FALLO-USR TO IMP-SUBT-FALLO.
105100           WRITE REG-SALIDA FROM IMP-SUBTOTAL-USUARIO AFTER 1.
105200           WRITE REG-SALIDA FROM IMP-LINE2 AFTER 1.
105300           ADD 2 TO IMP-CUENTA-LINEA.
105400       5400-SUBTOTAL-USUARIO-F.
105500           EXIT.
105600*
105700       5500-TOTALES-FINALES-I.
105800           WRITE REG-SALIDA FROM IMP-LINE AFTER 2.
105900           MOVE 'USUARIOS LEIDOS' TO IMP-TOT-ETIQUETA.
106000           MOVE WS-CANT-USUARIOS TO IMP-TOT-VALOR.
106100           WRITE REG-SALIDA FROM IMP-LINEA-TOTAL AFTER 1.
106200           MOVE 'POLITICAS LEIDAS' TO IMP-TOT-ETIQUETA.
106300           MOVE WS-CANT-POLITICAS TO IMP-TOT-VALOR.
106400           WRITE REG-SALIDA FROM IMP-LINEA-TOTAL AFTER 1.
106500           MOVE 'TOTAL DE EVALUACIONES' TO IMP-TOT-ETIQUETA.
106600           MOVE WS-CANT-EVALUACIONES TO IMP-TOT-VALOR.
106700           WRITE REG-SALIDA FROM IMP-LINEA-TOTAL AFTER 1.
106800           MOVE 'CONDICIONES EVALUADAS' TO IMP-TOT-ETIQUETA.
106900           MOVE WS-CANT-CONDICIONES TO IMP-TOT-VALOR.
107000           WRITE REG-SALIDA FROM IMP-LINEA-TOTAL AFTER 1.
107100           MOVE 'TOTAL APROBADAS (PASS)' TO IMP-TOT-ETIQUETA.
107200           MOVE WS-CANT-PASARON TO IMP-TOT-VALOR.
107300           WRITE REG-SALIDA FROM IMP-LINEA-TOTAL AFTER 1.
107400           MOVE 'TOTAL RECHAZADAS (FAIL)' TO IMP-TOT-ETIQUETA.
107500           MOVE WS-CANT-FALLARON TO IMP-TOT-VALOR.
107600           WRITE REG-SALIDA FROM IMP-LINEA-TOTAL AFTER 1.
107700       5500-TOTALES-FINALES-F.
107800           EXIT.
107900*
108000*----------------------------------------------------------------
108100*    CIERRE DE ARCHIVOS Y MENSAJE FINAL DE CONTROL
108200*----------------------------------------------------------------
108300       9999-FINAL-I.
108400           CLOSE USUARIOS.
108500           IF FS-USUARIOS NOT EQUAL '00'
108600               DISPLAY 'PGMPOLEV - ERROR CIERRE USUARIOS - FS='
108700                       FS-USUARIOS
108800           END-IF.
108900           CLOSE POLITICAS.
109000           IF FS-POLITICAS NOT EQUAL '00'
109100               DISPLAY 'PGMPOLEV - ERROR CIERRE POLITICAS - FS='
109200                       FS-POLITICAS
109300           END-IF.
109400           CLOSE DETALLE.
109500           IF FS-DETALLE NOT EQUAL '00'
109600               DISPLAY 'PGMPOLEV - ERROR CIERRE DETALLE - FS='
109700                       FS-DETALLE
109800           END-IF.
109900           CLOSE RESUMEN.
110000           IF FS-RESUMEN NOT EQUAL '00'
110100               DISPLAY 'PGMPOLEV - ERROR CIERRE RESUMEN - FS='
110200                       FS-RESUMEN
110300           END-IF.
110400           CLOSE LISTADO.
110500           IF FS-LISTADO NOT EQUAL '00'
110600               DISPLAY 'PGMPOLEV - ERROR CIERRE LISTADO - FS='
110700                       FS-LISTADO
110800           END-IF.
110900           DISPLAY 'PGMPOLEV - USUARIOS LEIDOS    : '
111000                   WS-LEIDOS-USUARIOS.
111100           DISPLAY 'PGMPOLEV - POLITICAS LEIDAS   : '
111200                   WS-LEIDOS-POLITICAS.
111300           DISPLAY 'PGMPOLEV - EVALUACIONES TOTAL : '
111400                   WS-CANT-EVALUACIONES.
111500           DISPLAY 'PGMPOLEV - CONDICIONES TOTAL  : '
111600                   WS-CANT-CONDICIONES.
111700       9999-FINAL-F.
111800           EXIT.
