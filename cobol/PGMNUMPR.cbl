000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PGMNUMPR.
000300       AUTHOR. R. TORALES.
000400       INSTALLATION. BANCO DE LA PROVINCIA - GERENCIA DE SISTEMAS.
000500       DATE-WRITTEN. 04/11/1989.
000600       DATE-COMPILED.
000700       SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DE SISTEMAS.
000800
000900******************************************************************
001000*    PGMNUMPR                                                   *
001100*    RUTINA DE SERVICIO: PRUEBA SI UN TEXTO DE HASTA 40         *
001200*    POSICIONES REPRESENTA UN NUMERO DECIMAL CON SIGNO Y, DE    *
001300*    SER ASI, DEVUELVE SU VALOR CON 11 ENTEROS Y 4 DECIMALES.   *
001400*    NO REDONDEA: LOS DECIMALES QUE EXCEDEN LA CUARTA POSICION  *
001500*    SE DESCARTAN.  LLAMADA DESDE PGMPOLEV (TIPIFICACION DE     *
001600*    VALORES) Y DESDE PGMOPEVL (COMPARACIONES NUMERICAS).       *
001700*                                                                *
001800*    HISTORIAL DE CAMBIOS
001900*    -------------------
002000*    04/11/89 RT  0000  VERSION ORIGINAL.                   CHG0000 
002100*    19/03/90 RT  0031  CORRIGE SIGNO CUANDO EL TEXTO TRAE '+'.
002200*    22/08/91 MGL 0077  ACEPTA PARTE ENTERA O DECIMAL AUSENTE
002300*                       (EJ.  ".5"  O  "5.").
002400*    14/01/93 MGL 0090  LIMITA LA PARTE DECIMAL A 4 POSICIONES
002500*                       SIN REDONDEAR (TRUNCA LO QUE SOBRA).
002600*    02/06/95 SGO 0114  ESTANDARIZA RETORNO EN LK-NUM-ES-VALIDO.
002700*    11/09/98 SGO 0150  REVISION FECHA DE SISTEMA Y2K - SIN CHG0150 
002800*                       IMPACTO EN ESTA RUTINA (NO USA FECHAS).
002900*    23/02/99 CFA 0151  AGREGA VALIDACION DE DOBLE PUNTO    CHG0151 
003000*                       DECIMAL (TEXTO INVALIDO).
003100*    17/07/01 CFA 0176  AJUSTA TABLA DE CARACTERES PARA     CHG0176 
003200*                       ACEPTAR TEXTO CON BLANCOS A LA IZQ.
003300*    05/05/04 APD 0203  PASA CONTADORES A COMP (PEDIDO AUDITORIA
003400*                       DE PERFORMANCE - REQ 2004-118).
003500******************************************************************
003600
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900
004000       SPECIAL-NAMES.
004100           CLASS CLASE-DIGITO IS "0" THRU "9".
004200
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500
004600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004700       DATA DIVISION.
004800       FILE SECTION.
004900
005000       WORKING-STORAGE SECTION.
005100*=======================*
005200
005300*----------- AREA DE TRABAJO DEL TEXTO RECIBIDO ----------------
005400       01  WS-TEXTO-LOCAL              PIC X(40)   VALUE SPACES.
005500       01  WS-TEXTO-LOCAL-TAB REDEFINES WS-TEXTO-LOCAL.
005600           05  WS-TEXTO-LOCAL-CAR      PIC X(01)   OCCURS 40 TIMES.
005700
005800       01  WS-PARTE-ENTERA             PIC X(20)   VALUE SPACES.
005900       01  WS-PARTE-ENTERA-TAB REDEFINES WS-PARTE-ENTERA.
006000           05  WS-PARTE-ENTERA-CAR     PIC X(01)   OCCURS 20 TIMES.
006100
006200       01  WS-PARTE-DECIMAL            PIC X(20)   VALUE SPACES.
006300       01  WS-PARTE-DECIMAL-TAB REDEFINES WS-PARTE-DECIMAL.
006400           05  WS-PARTE-DECIMAL-CAR    PIC X(01)   OCCURS 20 TIMES.
006500
006600*----------- INDICES Y CONTADORES (COMP) ------------------------
006700       77  WS-POS-INICIO               PIC 9(02)   COMP VALUE 1.
006800       77  WS-LONG-TEXTO               PIC 9(02)   COMP VALUE ZEROS.
006900       77  WS-POS-PUNTO                PIC 9(02)   COMP VALUE ZEROS.
007000       77  WS-CANT-PUNTOS              PIC 9(02)   COMP VALUE ZEROS.
007100       77  WS-LONG-ENTERA               PIC 9(02)  COMP VALUE ZEROS.
007200       77  WS-LONG-DECIMAL              PIC 9(02)  COMP VALUE ZEROS.
007300       77  WS-IDX-CAR                  PIC 9(02)   COMP VALUE ZEROS.
007400       77  WS-SIGNO-NUM                PIC S9(01)  COMP VALUE +1.
007500       77  WS-DIGITO-NUM               PIC 9(01)           VALUE ZEROS.
007600
007700*----------- SWITCHES DE VALIDACION -------------------------
007800       77  WS-SW-ENTERA-OK             PIC X(01)   VALUE 'S'.
007900           88  WS-ENTERA-VALIDA                     VALUE 'S'.
008000           88  WS-ENTERA-INVALIDA                   VALUE 'N'.
008100       77  WS-SW-DECIMAL-OK            PIC X(01)   VALUE 'S'.
008200           88  WS-DECIMAL-VALIDA                    VALUE 'S'.
008300           88  WS-DECIMAL-INVALIDA                  VALUE 'N'.
008400
008500*----------- ACUMULADORES NUMERICOS ------------------------
008600       77  WS-ENTERO-NUM               PIC S9(11)  COMP-3 VALUE ZEROS.
008700       77  WS-DECIMAL-ACUM             PIC 9(04)   COMP-3 VALUE ZEROS.
008800       77  WS-VALOR-ABS                PIC 9(11)V9(04)
008900                                       COMP-3     VALUE ZEROS.
009000
009100*--------------------------------------------------------------
009200       LINKAGE SECTION.
009300*================*
009400       01  LK-PARAMETRO-NUM.
009500           03  LK-NUM-TEXTO            PIC X(40).
009600*        'S' = TEXTO NUMERICO VALIDO; 'N' = NO LO ES
009700           03  LK-NUM-ES-VALIDO        PIC X(01).
009800           03  LK-NUM-VALOR            PIC S9(11)V9(04) COMP-3.
009900           03  FILLER                  PIC X(05).
010000
010100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010200       PROCEDURE DIVISION USING LK-PARAMETRO-NUM.
010300
010400       MAIN-PROGRAM-I.
010500
010600           PERFORM 1000-INICIALIZAR-I THRU 1000-INICIALIZAR-F.
010700           IF WS-TEXTO-LOCAL NOT = SPACES
010800              PERFORM 2000-ANALIZAR-TEXTO-I THRU 2000-ANALIZAR-TEXTO-F
010900           END-IF.
011000           PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
011100
011200       MAIN-PROGRAM-F. GOBACK.
011300
011400*----------------------------------------------------------------
011500       1000-INICIALIZAR-I.
011600
011700           MOVE 'N'      TO LK-NUM-ES-VALIDO.
011800           MOVE ZEROS    TO LK-NUM-VALOR.
011900           MOVE LK-NUM-TEXTO TO WS-TEXTO-LOCAL.
012000           MOVE SPACES   TO WS-PARTE-ENTERA WS-PARTE-DECIMAL.
012100           MOVE 1        TO WS-POS-INICIO.
012200           MOVE ZEROS    TO WS-POS-PUNTO WS-CANT-PUNTOS.
012300           MOVE ZEROS    TO WS-ENTERO-NUM WS-DECIMAL-ACUM.
012400           MOVE ZEROS    TO WS-VALOR-ABS.
012500           MOVE +1       TO WS-SIGNO-NUM.
012600           SET WS-ENTERA-VALIDA  TO TRUE.
012700           SET WS-DECIMAL-VALIDA TO TRUE.
012800
012900       1000-INICIALIZAR-F. EXIT.
013000
013100*----  DETECTA SIGNO, CALCULA LARGO UTIL Y DIVIDE EN EL PUNTO --
013200       2000-ANALIZAR-TEXTO-I.
013300
013400           PERFORM 2100-DETECTAR-SIGNO-I    THRU 2100-DETECTAR-SIGNO-F.
013500           PERFORM 2150-CALCULAR-LARGO-I    THRU 2150-CALCULAR-LARGO-F.
013600
013700           IF WS-LONG-TEXTO < WS-POS-INICIO
013800              SET WS-ENTERA-INVALIDA TO TRUE
013900           ELSE
014000              PERFORM 2200-DIVIDIR-EN-PUNTO-I
014100                 THRU 2200-DIVIDIR-EN-PUNTO-F
014200              IF WS-CANT-PUNTOS > 1
014300                 SET WS-ENTERA-INVALIDA TO TRUE
014400              ELSE
014500                 PERFORM 2300-VALIDAR-PARTE-ENTERA-I
014600                    THRU 2300-VALIDAR-PARTE-ENTERA-F
014700                 IF WS-CANT-PUNTOS = 1
014800                    PERFORM 2400-VALIDAR-PARTE-DECIMAL-I
014900                       THRU 2400-VALIDAR-PARTE-DECIMAL-F
015000                 END-IF
015100              END-IF
015200           END-IF.
015300
015400           IF WS-ENTERA-VALIDA AND WS-DECIMAL-VALIDA
015500              AND (WS-LONG-ENTERA > ZEROS OR WS-LONG-DECIMAL > ZEROS)
015600              PERFORM 2500-CALCULAR-VALOR-I THRU 2500-CALCULAR-VALOR-F
015700              MOVE 'S' TO LK-NUM-ES-VALIDO
015800           END-IF.
015900
016000       2000-ANALIZAR-TEXTO-F. EXIT.
016100
016200*----  '+' O '-' INICIAL ---------------------------------------
016300       2100-DETECTAR-SIGNO-I.
016400
016500           IF WS-TEXTO-LOCAL-CAR(1) = '-'
016600              MOVE -1 TO WS-SIGNO-NUM
016700              MOVE 2  TO WS-POS-INICIO
016800           ELSE
016900              IF WS-TEXTO-LOCAL-CAR(1) = '+'
017000                 MOVE 2 TO WS-POS-INICIO
017100              END-IF
017200           END-IF.
017300
017400       2100-DETECTAR-SIGNO-F. EXIT.
017500
017600*----  ULTIMA POSICION NO BLANCO --------------------------------
017700       2150-CALCULAR-LARGO-I.
017800
017900           MOVE ZEROS TO WS-LONG-TEXTO.
018000           PERFORM 2160-BUSCAR-LARGO-I THRU 2160-BUSCAR-LARGO-F
018100              VARYING WS-IDX-CAR FROM 40 BY -1
018200                 UNTIL WS-IDX-CAR < WS-POS-INICIO
018300                    OR WS-LONG-TEXTO > ZEROS.
018400
018500       2150-CALCULAR-LARGO-F. EXIT.
018600
018700*----  CUERPO DEL BARRIDO: LOCALIZA EL ULTIMO CARACTER NO ------
018800*      BLANCO DEL TEXTO RECIBIDO  --------------------------------
018900       2160-BUSCAR-LARGO-I.
019000
019100           IF WS-TEXTO-LOCAL-CAR(WS-IDX-CAR) NOT = SPACE
019200              MOVE WS-IDX-CAR TO WS-LONG-TEXTO
019300           END-IF.
019400
019500       2160-BUSCAR-LARGO-F. EXIT.
019600
019700*----  CUENTA PUNTOS Y PARTE EL TEXTO EN ENTERA / DECIMAL -------
019800       2200-DIVIDIR-EN-PUNTO-I.
019900
020000           PERFORM 2210-CONTAR-PUNTO-I THRU 2210-CONTAR-PUNTO-F
020100              VARYING WS-IDX-CAR FROM WS-POS-INICIO BY 1
020200                 UNTIL WS-IDX-CAR > WS-LONG-TEXTO.
020300
020400           IF WS-CANT-PUNTOS = ZEROS
020500              COMPUTE WS-LONG-ENTERA =
020600                      WS-LONG-TEXTO - WS-POS-INICIO + 1
020700              MOVE WS-TEXTO-LOCAL(WS-POS-INICIO : WS-LONG-ENTERA)
020800                                              TO WS-PARTE-ENTERA
020900              MOVE ZEROS TO WS-LONG-DECIMAL
021000           ELSE
021100              IF WS-CANT-PUNTOS = 1
021200                 COMPUTE WS-LONG-ENTERA =
021300                         WS-POS-PUNTO - WS-POS-INICIO
021400                 IF WS-LONG-ENTERA > ZEROS
021500                    MOVE WS-TEXTO-LOCAL(WS-POS-INICIO : WS-LONG-ENTERA)
021600                                                 TO WS-PARTE-ENTERA
021700                 END-IF
021800                 COMPUTE WS-LONG-DECIMAL =
021900                         WS-LONG-TEXTO - WS-POS-PUNTO
022000                 IF WS-LONG-DECIMAL > ZEROS
022100                    MOVE WS-TEXTO-LOCAL(WS-POS-PUNTO + 1 :
022200                                         WS-LONG-DECIMAL)
022300                                                 TO WS-PARTE-DECIMAL
022400                 END-IF
022500              END-IF
022600           END-IF.
022700
022800       2200-DIVIDIR-EN-PUNTO-F. EXIT.
022900
023000*----  CUERPO DEL BARRIDO DE 2200: CUENTA LOS PUNTOS Y ----------
023100*      RECUERDA LA POSICION DEL PRIMERO  ------------------------
023200       2210-CONTAR-PUNTO-I.
023300
023400           IF WS-TEXTO-LOCAL-CAR(WS-IDX-CAR) = '.'
023500              ADD 1 TO WS-CANT-PUNTOS
023600              IF WS-POS-PUNTO = ZEROS
023700                 MOVE WS-IDX-CAR TO WS-POS-PUNTO
023800              END-IF
023900           END-IF.
024000
024100       2210-CONTAR-PUNTO-F. EXIT.
024200
024300*----  TODA LA PARTE ENTERA DEBE SER DIGITO 0-9 -----------------
024400       2300-VALIDAR-PARTE-ENTERA-I.
024500
024600           PERFORM 2305-VALIDAR-DIGITO-ENT-I
024700              THRU 2305-VALIDAR-DIGITO-ENT-F
024800              VARYING WS-IDX-CAR FROM 1 BY 1
024900                 UNTIL WS-IDX-CAR > WS-LONG-ENTERA.
025000
025100       2300-VALIDAR-PARTE-ENTERA-F. EXIT.
025200
025300*----  CUERPO DEL BARRIDO DE 2300 -------------------------------
025400       2305-VALIDAR-DIGITO-ENT-I.
025500
025600           IF WS-PARTE-ENTERA-CAR(WS-IDX-CAR) NOT CLASE-DIGITO
025700              SET WS-ENTERA-INVALIDA TO TRUE
025800           END-IF.
025900
026000       2305-VALIDAR-DIGITO-ENT-F. EXIT.
026100
026200*----  TODA LA PARTE DECIMAL DEBE SER DIGITO 0-9 ----------------
026300       2400-VALIDAR-PARTE-DECIMAL-I.
026400
026500           PERFORM 2405-VALIDAR-DIGITO-DEC-I
026600              THRU 2405-VALIDAR-DIGITO-DEC-F
026700              VARYING WS-IDX-CAR FROM 1 BY 1
026800                 UNTIL WS-IDX-CAR > WS-LONG-DECIMAL.
026900
027000       2400-VALIDAR-PARTE-DECIMAL-F. EXIT.
027100
027200*----  CUERPO DEL BARRIDO DE 2400 -------------------------------
027300       2405-VALIDAR-DIGITO-DEC-I.
027400
027500           IF WS-PARTE-DECIMAL-CAR(WS-IDX-CAR) NOT CLASE-DIGITO
027600              SET WS-DECIMAL-INVALIDA TO TRUE
027700           END-IF.
027800
027900       2405-VALIDAR-DIGITO-DEC-F. EXIT.
028000
028100*----  ARMA EL VALOR FINAL (11 ENTEROS, 4 DECIMALES, SIN        *
028200*      REDONDEAR LO QUE SOBRA DE LA PARTE DECIMAL)  -------------
028300       2500-CALCULAR-VALOR-I.
028400
028500           MOVE ZEROS TO WS-ENTERO-NUM WS-DECIMAL-ACUM.
028600
028700           PERFORM 2510-ACUM-ENTERA-I THRU 2510-ACUM-ENTERA-F
028800              VARYING WS-IDX-CAR FROM 1 BY 1
028900                 UNTIL WS-IDX-CAR > WS-LONG-ENTERA.
029000
029100           PERFORM 2520-ACUM-DECIMAL-I THRU 2520-ACUM-DECIMAL-F
029200              VARYING WS-IDX-CAR FROM 1 BY 1
029300                 UNTIL WS-IDX-CAR > 4.
029400
029500           COMPUTE WS-VALOR-ABS = WS-ENTERO-NUM +
029600                                  (WS-DECIMAL-ACUM / 10000).
029700
029800           IF WS-SIGNO-NUM < ZEROS
029900              COMPUTE LK-NUM-VALOR = WS-VALOR-ABS * -1
030000           ELSE
030100              MOVE WS-VALOR-ABS TO LK-NUM-VALOR
030200           END-IF.
030300
030400       2500-CALCULAR-VALOR-F. EXIT.
030500
030600*----  CUERPO DEL BARRIDO: ACUMULA LA PARTE ENTERA DIGITO A -----
030700*      DIGITO (NO SE USA FUNCTION NUMVAL EN ESTE TALLER) --------
030800       2510-ACUM-ENTERA-I.
030900
031000           MOVE WS-PARTE-ENTERA-CAR(WS-IDX-CAR) TO WS-DIGITO-NUM.
031100           COMPUTE WS-ENTERO-NUM =
031200                   WS-ENTERO-NUM * 10 + WS-DIGITO-NUM.
031300
031400       2510-ACUM-ENTERA-F. EXIT.
031500
031600*----  CUERPO DEL BARRIDO: ACUMULA LA PARTE DECIMAL, HASTA 4 ----
031700*      POSICIONES (LO QUE FALTA SE COMPLETA CON CERO) -----------
031800       2520-ACUM-DECIMAL-I.
031900
032000           MOVE ZEROS TO WS-DIGITO-NUM.
032100           IF WS-IDX-CAR <= WS-LONG-DECIMAL
032200              MOVE WS-PARTE-DECIMAL-CAR(WS-IDX-CAR) TO WS-DIGITO-NUM
032300           END-IF.
032400           COMPUTE WS-DECIMAL-ACUM =
032500                   WS-DECIMAL-ACUM * 10 + WS-DIGITO-NUM.
032600
032700       2520-ACUM-DECIMAL-F. EXIT.
032800
032900*----------------------------------------------------------------
033000       9999-FINAL-I.
033100
033200           CONTINUE.
033300
033400       9999-FINAL-F. EXIT.
