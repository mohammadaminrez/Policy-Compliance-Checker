000100******************************************************************
000200*    CP-REGRES                                                  *
000300*    LAYOUT REGISTRO DE RESUMEN DE EVALUACION (ARCHIVO RESUMEN) *
000400*    UN REGISTRO POR CADA PAR USUARIO X POLITICA EVALUADO.      *
000500*    LARGO FISICO = 88 BYTES (84 DE DATOS + 4 DE RESERVA)       *
000600******************************************************************
000700       01  RS-REGISTRO-RESUMEN.
000800           03  RS-USER-ID              PIC X(08).
000900*        ETIQUETA DERIVADA DEL USUARIO (REGLA DE ETIQUETADO)
001000           03  RS-USER-LABEL           PIC X(30).
001100           03  RS-POLICY-ID            PIC X(08).
001200           03  RS-POLICY-NAME          PIC X(30).
001300*        PASS O FAIL
001400           03  RS-VERDICT              PIC X(04).
001500*        CANTIDAD DE CONDICIONES HOJA QUE FALLARON (0 SI PASO)
001600           03  RS-FAIL-COUNT           PIC 9(04).
001700*        RESERVADO PARA USO FUTURO
001800           03  FILLER                  PIC X(04)    VALUE SPACES.
