000100******************************************************************
000200*    CP-REGDET                                                  *
000300*    LAYOUT REGISTRO DE DETALLE DE EVALUACION (ARCHIVO DETALLE) *
000400*    UN REGISTRO POR CADA CONDICION HOJA EVALUADA PARA EL PAR   *
000500*    USUARIO/POLITICA.                                          *
000600*    LARGO FISICO = 166 BYTES (162 DE DATOS + 4 DE RESERVA)     *
000700******************************************************************
000800       01  RD-REGISTRO-DETALLE.
000900           03  RD-USER-ID              PIC X(08).
001000           03  RD-POLICY-ID            PIC X(08).
001100           03  RD-FIELD-NAME           PIC X(30).
001200*        OPERADOR NORMALIZADO (CANONICO) APLICADO
001300           03  RD-OPERATOR             PIC X(12).
001400           03  RD-EXPECTED             PIC X(40).
001500*        VALOR REAL DEL USUARIO; BLANCO SI AUSENTE
001600           03  RD-ACTUAL               PIC X(40).
001700*        PASS O FAIL
001800           03  RD-OUTCOME              PIC X(04).
001900*        BLANCO, O UNKNOWN-OPERATOR / TYPE-MISMATCH
002000           03  RD-ERROR                PIC X(20).
002100*        RESERVADO PARA USO FUTURO
002200           03  FILLER                  PIC X(04)    VALUE SPACES.
