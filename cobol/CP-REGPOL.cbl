000100******************************************************************
000200*    CP-REGPOL                                                  *
000300*    LAYOUT REGISTRO DE CONDICION DE POLITICA (ARCHIVO POLIT.)  *
000400*    UN REGISTRO POR CONDICION HOJA; LOS REGISTROS DE UNA MISMA *
000500*    POLITICA VIAJAN CONTIGUOS, AGRUPADOS POR PR-POLICY-ID.     *
000600*    LARGO FISICO = 147 BYTES (137 DE DATOS + 10 DE RESERVA)    *
000700******************************************************************
000800       01  PR-REGISTRO-POLITICA.
000900*        IDENTIFICADOR DE LA POLITICA (AGRUPA LAS CONDICIONES)
001000           03  PR-POLICY-ID            PIC X(08).
001100*        ETIQUETA LEGIBLE DE LA POLITICA (VIAJA AL INFORME)
001200           03  PR-POLICY-NAME          PIC X(30).
001300*        MODO DE COMBINACION: ALL (Y, DEFECTO) U ANY (O)
001400           03  PR-MATCH-TYPE           PIC X(03).
001500*        Y = NEGAR EL RESULTADO DE ESTA CONDICION; N O BLANCO = NO
001600           03  PR-NEGATE               PIC X(01).
001700*        ATRIBUTO DEL USUARIO QUE PRUEBA LA CONDICION
001800           03  PR-FIELD-NAME           PIC X(30).
001900*        OPERADOR, CANONICO O ALIAS EN LENGUAJE NATURAL
002000           03  PR-OPERATOR             PIC X(25).
002100*        VALOR ESPERADO; LISTAS SEPARADAS POR "|" O ","
002200           03  PR-EXPECTED-VALUE       PIC X(40).
002300*        RESERVADO PARA USO FUTURO
002400           03  FILLER                  PIC X(10)    VALUE SPACES.
